000100***************************************************************
000200*                                                              *
000300*   PROGRAM-ID: TBBATCH                                        *
000400*   TITLE     : CORE BATCH -- CUSTOMER/ACCOUNT MAINTENANCE,     *
000500*               INTERBANK TRANSFER POSTING, CONTROL REPORT      *
000600*                                                              *
000700*   DRIVES THE OVERNIGHT CORE-PROCESSING RUN:                  *
000800*     1) APPLIES CUSTOMER MAINTENANCE TRANSACTIONS AGAINST      *
000900*        THE CUSTOMER MASTER EXTRACT HELD IN STORAGE            *
001000*     2) OPENS NEW ACCOUNTS AND APPLIES ACCOUNT STATUS-CHANGE   *
001100*        REQUESTS, GENERATING IBANS VIA TBIBAN                  *
001200*     3) POSTS THE DAY'S INTERBANK TRANSFERS THROUGH THE        *
001300*        DOUBLE-ENTRY LEDGER VIA TBLEDGER                       *
001400*     4) REWRITES THE ACCOUNT EXTRACT, APPENDS THE LEDGER AND   *
001500*        AUDIT EXTRACTS, AND PRINTS THE CONTROL REPORT          *
001600*                                                              *
001700*   ORIGINALLY THE OVERNIGHT DEMAND-DEPOSIT MAINTENANCE JOB.    *
001800*   RECUT IN 2015 TO ABSORB THE NEW INTERBANK TRANSFER FEED     *
001900*   THAT USED TO RUN AS A SEPARATE STEP (TB-0570).              *
002000*                                                              *
002100*   CL*01  1984-02-14  RHS  TB-0055  ORIGINAL DEMAND-DEPOSIT    *
002200*                            OVERNIGHT MAINTENANCE JOB           *
002300*   CL*02  1988-06-30  RHS  TB-0102  ADDED CUSTOMER STATUS      *
002400*                            (BLOCK/ACTIVATE) MAINTENANCE STEP   *
002500*   CL*03  1993-11-02  RHS  TB-0205  ACCOUNT-CLOSE NOW REJECTS  *
002600*                            NON-ZERO BALANCE INSTEAD OF FORCE-  *
002700*                            ZEROING (TB-0205 AUDIT FINDING)     *
002800*   CL*04  1998-12-01  DJP  TB-0302  Y2K -- RUN-DATE EXPANDED    *
002900*                            TO 4-DIGIT YEAR THROUGHOUT          *
003000*   CL*05  2002-02-11  DJP  TB-0345  ACCOUNT NUMBERS NOW CARRY   *
003100*                            THE IBAN CHECK DIGITS VIA TBIBAN,   *
003200*                            REPLACING THE OLD DOMESTIC ROUTINE  *
003300*   CL*06  2009-12-04  DJP  TB-0456  ADDED ACCT-REC-TYPE FEED    *
003400*                            FOR OPEN/BLOCK/ACTIVATE/CLOSE ON A  *
003500*                            SINGLE ACCTOPEN TRANSACTION FILE    *
003600*   CL*07  2015-01-20  MTK  TB-0570  ABSORBED THE INTERBANK      *
003700*                            TRANSFER POSTING STEP AND THE       *
003800*                            LEDGER/AUDIT EXTRACT WRITES         *
003900*   CL*08  2015-02-06  MTK  TB-0573  IBAN GENERATION NOW RETRIES *
004000*                            ON COLLISION, CAPPED AT 20 TRIES    *
004100*                            PER TB-0573 AUDIT RECOMMENDATION    *
004200*   CL*09  2015-03-09  MTK  TB-0587  TRANSFER DESCRIPTION FEED   *
004300*                            TRUNCATED TO 60 BYTES ON EXTRACT    *
004310*   CL*10  2026-08-10  JKM  TB-0611  IBAN GENERATOR NEVER FIRED  *
004320*                            (DUP-FOUND SWITCH STARTED 'N' SO    *
004330*                            THE RETRY PERFORM NEVER EXECUTED) - *
004340*                            SWITCH NOW PRIMES 'Y' PER AUDIT     *
004350*   CL*11  2026-08-10  JKM  TB-0612  1120- NOW TESTS THE         *
004360*                            CUST-STATUS-SUPPLIED CONDITION-NAME *
004370*                            INSTEAD OF A BARE '= SPACES' TEST;  *
004380*                            9500-/9600- STAMP THE RUN-DATE AND  *
004390*                            PROGRAM-ID FIELDS THAT TB-0568 AND  *
004392*                            TB-0577 ADDED TO AUDTREC/LEDGREC BUT*
004394*                            THAT WERE NEVER WIRED UP; 4100-     *
004396*                            EXPLICITLY BLANKS/ZEROES THE        *
004398*                            RESERVED ACCTREC FIELDS ON REWRITE  *
004400***************************************************************
004500 IDENTIFICATION DIVISION.
004600 PROGRAM-ID.     TBBATCH.
004700 AUTHOR.         R H SCHMIDT.
004800 INSTALLATION.   THEBANK AG - CORE BATCH SYSTEMS.
004900 DATE-WRITTEN.   02/14/84.
005000 DATE-COMPILED.  02/14/84.
005100 SECURITY.       THEBANK INTERNAL USE ONLY.
005200
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER.  IBM-390.
005600 OBJECT-COMPUTER.  IBM-390.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM.
005900
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200
006300     SELECT CUSTMAST-FILE  ASSIGN TO CUSTMAST
006400            ACCESS IS SEQUENTIAL
006500            FILE STATUS  IS WS-CUSTMAST-STATUS.
006600
006700     SELECT CUSTXACT-FILE  ASSIGN TO CUSTXACT
006800            ACCESS IS SEQUENTIAL
006900            FILE STATUS  IS WS-CUSTXACT-STATUS.
007000
007100     SELECT ACCTMAST-FILE  ASSIGN TO ACCTMAST
007200            ACCESS IS SEQUENTIAL
007300            FILE STATUS  IS WS-ACCTMAST-STATUS.
007400
007500     SELECT ACCTOPEN-FILE  ASSIGN TO ACCTOPEN
007600            ACCESS IS SEQUENTIAL
007700            FILE STATUS  IS WS-ACCTOPEN-STATUS.
007800
007900     SELECT XFERIN-FILE    ASSIGN TO XFERIN
008000            ACCESS IS SEQUENTIAL
008100            FILE STATUS  IS WS-XFERIN-STATUS.
008200
008300     SELECT ACCTOUT-FILE   ASSIGN TO ACCTOUT
008400            ACCESS IS SEQUENTIAL
008500            FILE STATUS  IS WS-ACCTOUT-STATUS.
008600
008700     SELECT LEDGEROUT-FILE ASSIGN TO LEDGEROUT
008800            ACCESS IS SEQUENTIAL
008900            FILE STATUS  IS WS-LEDGEROUT-STATUS.
009000
009100     SELECT AUDITOUT-FILE  ASSIGN TO AUDITOUT
009200            ACCESS IS SEQUENTIAL
009300            FILE STATUS  IS WS-AUDITOUT-STATUS.
009400
009500     SELECT SYSOUT-FILE    ASSIGN TO SYSOUT
009600            ACCESS IS SEQUENTIAL
009700            FILE STATUS  IS WS-SYSOUT-STATUS.
009800
009900 DATA DIVISION.
010000 FILE SECTION.
010100
010200 FD  CUSTMAST-FILE
010300     RECORDING MODE IS F.
010400 COPY CUSTREC REPLACING CUST-RECORD BY CUSTMAST-RECORD.
010500
010600 FD  CUSTXACT-FILE
010700     RECORDING MODE IS F.
010800 COPY CUSTREC REPLACING CUST-RECORD BY CUSTXACT-RECORD.
010900
011000 FD  ACCTMAST-FILE
011100     RECORDING MODE IS F.
011200 COPY ACCTREC REPLACING ACCT-RECORD BY ACCTMAST-RECORD.
011300
011400 FD  ACCTOPEN-FILE
011500     RECORDING MODE IS F.
011600 COPY ACCTREC REPLACING ACCT-RECORD BY ACCTOPEN-RECORD.
011700
011800 FD  XFERIN-FILE
011900     RECORDING MODE IS F.
012000 COPY XFERREC REPLACING XFER-RECORD BY XFERIN-RECORD.
012100
012200 FD  ACCTOUT-FILE
012300     RECORDING MODE IS F.
012400 COPY ACCTREC REPLACING ACCT-RECORD BY ACCTOUT-RECORD.
012500
012600 FD  LEDGEROUT-FILE
012700     RECORDING MODE IS F.
012800 COPY LEDGREC REPLACING LEDG-RECORD BY LEDGEROUT-RECORD.
012900
013000 FD  AUDITOUT-FILE
013100     RECORDING MODE IS F.
013200 COPY AUDTREC REPLACING AUDT-RECORD BY AUDITOUT-RECORD.
013300
013400 FD  SYSOUT-FILE
013500     RECORDING MODE IS F.
013600 01  SYSOUT-RECORD               PIC X(132).
013700
013800 WORKING-STORAGE SECTION.
013900
014000***************************************************************
014100*    FILE STATUS AND END-OF-FILE SWITCHES                      *
014200***************************************************************
014300 01  WS-FILE-STATUSES.
014400     05  WS-CUSTMAST-STATUS      PIC X(02)  VALUE SPACES.
014500     05  WS-CUSTXACT-STATUS      PIC X(02)  VALUE SPACES.
014600     05  WS-ACCTMAST-STATUS      PIC X(02)  VALUE SPACES.
014700     05  WS-ACCTOPEN-STATUS      PIC X(02)  VALUE SPACES.
014800     05  WS-XFERIN-STATUS        PIC X(02)  VALUE SPACES.
014900     05  WS-ACCTOUT-STATUS       PIC X(02)  VALUE SPACES.
015000     05  WS-LEDGEROUT-STATUS     PIC X(02)  VALUE SPACES.
015100     05  WS-AUDITOUT-STATUS      PIC X(02)  VALUE SPACES.
015200     05  WS-SYSOUT-STATUS        PIC X(02)  VALUE SPACES.
015300     05  FILLER                  PIC X(02)  VALUE SPACES.
015400
015500 01  WS-EOF-SWITCHES.
015600     05  WS-CUSTMAST-EOF-SW      PIC X(01)  VALUE 'N'.
015700         88  WS-CUSTMAST-EOF         VALUE 'Y'.
015800     05  WS-CUSTXACT-EOF-SW      PIC X(01)  VALUE 'N'.
015900         88  WS-CUSTXACT-EOF         VALUE 'Y'.
016000     05  WS-ACCTMAST-EOF-SW      PIC X(01)  VALUE 'N'.
016100         88  WS-ACCTMAST-EOF         VALUE 'Y'.
016200     05  WS-ACCTOPEN-EOF-SW      PIC X(01)  VALUE 'N'.
016300         88  WS-ACCTOPEN-EOF         VALUE 'Y'.
016400     05  WS-XFERIN-EOF-SW        PIC X(01)  VALUE 'N'.
016500         88  WS-XFERIN-EOF           VALUE 'Y'.
016600     05  FILLER                  PIC X(01)  VALUE SPACE.
016700
016800***************************************************************
016900*    IN-MEMORY CUSTOMER TABLE -- LOADED FROM CUSTMAST AT START  *
017000*    OF RUN, MAINTAINED THROUGH CUSTXACT, RE-USED BY THE        *
017100*    ACCOUNT-OPENING STEP (A1 CUSTOMER_NOT_ACTIVE CHECK).       *
017200*    LOOKUP IS A STRAIGHT LINEAR SCAN -- THE TABLE IS A ONE-    *
017300*    RUN BATCH EXTRACT, NOT LIVE PRODUCTION VOLUME (TB-0570     *
017400*    DESIGN NOTE), SO AN INDEXED SEARCH BUYS US NOTHING.        *
017500***************************************************************
017600 01  WS-CUSTOMER-TABLE.
017700     05  WS-CT-COUNT             PIC 9(05)  COMP.
017800     05  WS-CT-ENTRY OCCURS 2000 TIMES INDEXED BY WS-CT-IDX.
017900         10  WS-CT-CUST-ID           PIC X(36).
018000         10  WS-CT-FULL-NAME         PIC X(100).
018100         10  WS-CT-EMAIL             PIC X(100).
018200         10  WS-CT-PHONE             PIC X(20).
018300         10  WS-CT-STATUS            PIC X(08).
018400             88  WS-CT-STATUS-ACTIVE     VALUE 'ACTIVE'.
018500             88  WS-CT-STATUS-BLOCKED    VALUE 'BLOCKED'.
018600             88  WS-CT-STATUS-PENDING    VALUE 'PENDING'.
018700     05  FILLER                  PIC X(01)  VALUE SPACE.
018800
018900***************************************************************
019000*    IN-MEMORY ACCOUNT TABLE -- LOADED FROM ACCTMAST, THEN      *
019100*    GROWN AND MAINTAINED THROUGH ACCTOPEN AND THE TRANSFER     *
019200*    POSTING STEP.  ACCT-BALANCE IS CARRIED AS A RUNNING TOTAL  *
019300*    (OLD BALANCE +/- POSTING) -- SAME FIGURE THE LEDGER SUM    *
019400*    WOULD PRODUCE, SEE TB-0570 DESIGN NOTE.                    *
019500***************************************************************
019600 01  WS-ACCOUNT-TABLE.
019700     05  WS-AT-COUNT             PIC 9(05)  COMP.
019800     05  WS-AT-ENTRY OCCURS 2000 TIMES INDEXED BY WS-AT-IDX.
019900         10  WS-AT-ACCT-ID           PIC X(36).
020000         10  WS-AT-CUST-ID           PIC X(36).
020100         10  WS-AT-IBAN              PIC X(34).
020200         10  WS-AT-CURRENCY          PIC X(03).
020300         10  WS-AT-STATUS            PIC X(08).
020400             88  WS-AT-STATUS-ACTIVE     VALUE 'ACTIVE'.
020500             88  WS-AT-STATUS-BLOCKED    VALUE 'BLOCKED'.
020600             88  WS-AT-STATUS-CLOSED     VALUE 'CLOSED'.
020700         10  WS-AT-BALANCE           PIC S9(15)V9(4) COMP-3.
020800     05  FILLER                  PIC X(01)  VALUE SPACE.
020900
021000***************************************************************
021100*    IDEMPOTENCY TABLE -- ONE ROW PER NON-BLANK XFER-           *
021200*    IDEMPOTENCY-KEY SEEN THIS RUN, HOLDING THE OUTCOME TO      *
021300*    ECHO BACK IF THE SAME KEY REAPPEARS (RULE T0, TB-0570).    *
021400***************************************************************
021500 01  WS-IDEMPOTENCY-TABLE.
021600     05  WS-IT-COUNT             PIC 9(05)  COMP.
021700     05  WS-IT-ENTRY OCCURS 5000 TIMES INDEXED BY WS-IT-IDX.
021800         10  WS-IT-KEY               PIC X(64).
021900         10  WS-IT-XFER-ID           PIC X(36).
022000         10  WS-IT-STATUS            PIC X(09).
022100         10  WS-IT-FAILURE-REASON    PIC X(30).
022200     05  FILLER                  PIC X(01)  VALUE SPACE.
022300
022400***************************************************************
022500*    IBAN WORK AREA -- BANK CODE IS FIXED FOR THIS INSTITUTION, *
022600*    ACCOUNT NUMBER IS THE NEXT VALUE OFF WS-NEXT-ACCT-SEQ.     *
022700*    NUMERIC REDEFINITION LETS US HAND THE BANK CODE/ACCOUNT    *
022800*    NUMBER TO TBIBAN AS PIC 9 FIELDS WITHOUT A SEPARATE MOVE   *
022900*    OF EACH SUB-FIELD (TB-0345).                               *
023000***************************************************************
023100 01  WS-IBAN-WORK-AREA.
023200     05  WS-IBAN-COUNTRY         PIC X(02)  VALUE 'DE'.
023300     05  WS-IBAN-CHECK           PIC X(02).
023400     05  WS-IBAN-BANK-CODE       PIC X(08)  VALUE '10010010'.
023500     05  WS-IBAN-ACCT-NO         PIC X(10).
023600     05  FILLER                  PIC X(12)  VALUE SPACES.
023700
023800 01  WS-IBAN-WORK-NUMERIC REDEFINES WS-IBAN-WORK-AREA.
023900     05  FILLER                  PIC X(04).
024000     05  WS-IBAN-BANK-NUM        PIC 9(08).
024100     05  WS-IBAN-ACCT-NUM        PIC 9(10).
024200     05  FILLER                  PIC X(12).
024250
024260 01  WS-IBAN-CANDIDATE           PIC X(22)  VALUE SPACES.
024300
024400 01  WS-NEXT-ACCT-SEQ-AREA.
024500     05  WS-NEXT-ACCT-SEQ        PIC 9(10)  COMP.
024600     05  WS-IBAN-RETRY-COUNT     PIC 9(02)  COMP.
024700     05  FILLER                  PIC X(01)  VALUE SPACE.
024750
024760***************************************************************
024770*    ALTERNATE BYTE VIEW OF THE SEQUENCE/RETRY COUNTERS --     *
024780*    KEPT SO 9500-WRITE-AUDIT-RECORD CAN DROP THE RETRY COUNT  *
024790*    INTO THE ABEND SNAP WHEN 2200-GENERATE-IBAN GIVES UP      *
024795*    AFTER 20 TRIES (TB-0570).                                 *
024797***************************************************************
024799 01  WS-NEXT-ACCT-SEQ-DUMP REDEFINES WS-NEXT-ACCT-SEQ-AREA
024800                                     PIC X(11).
024900 01  WS-CURRENT-DATE-YMD.
025000     05  WS-CD-YEAR              PIC 9(04).
025100     05  WS-CD-MONTH             PIC 9(02).
025200     05  WS-CD-DAY               PIC 9(02).
025300
025400 01  WS-CURRENT-DATE-ALT REDEFINES WS-CURRENT-DATE-YMD
025500                                  PIC 9(08).
025600
025700 01  WS-RUN-DATE-DISPLAY.
025800     05  WS-RDD-YEAR             PIC 9(04).
025900     05  FILLER                  PIC X(01)  VALUE '-'.
026000     05  WS-RDD-MONTH            PIC 9(02).
026100     05  FILLER                  PIC X(01)  VALUE '-'.
026200     05  WS-RDD-DAY              PIC 9(02).
026300
026400***************************************************************
026500*    LINKAGE-STYLE PARAMETER AREAS FOR THE CALLED SUBPROGRAMS   *
026600***************************************************************
026700 01  WS-IBAN-PARMS.
026800     05  WS-IP-BANK-CODE         PIC 9(08).
026900     05  WS-IP-ACCOUNT-NUMBER    PIC 9(10).
027000     05  WS-IP-CHECK-DIGITS      PIC 9(02).
027100     05  WS-IP-RETURN-CODE       PIC S9(04) COMP.
027200         88  WS-IP-OK                VALUE 0.
027300         88  WS-IP-BAD-INPUT         VALUE 8.
027400     05  FILLER                  PIC X(01)  VALUE SPACE.
027500
027600 01  WS-LEDGER-PARMS.
027700     05  WS-LP-OLD-BALANCE       PIC S9(15)V9(4) COMP-3.
027800     05  WS-LP-DIRECTION         PIC X(06).
027900     05  WS-LP-AMOUNT            PIC S9(15)V9(4) COMP-3.
028000     05  WS-LP-NEW-BALANCE       PIC S9(15)V9(4) COMP-3.
028100     05  WS-LP-RETURN-CODE       PIC S9(04) COMP.
028200     05  FILLER                  PIC X(01)  VALUE SPACE.
028300
028400***************************************************************
028500*    COMMON AUDIT-RECORD WORK AREA -- SET BY EVERY PARAGRAPH    *
028600*    THAT PROCESSES A REQUEST, THEN PERFORM 9500- TO WRITE IT.  *
028700***************************************************************
028800 01  WS-AUDIT-WORK-AREA.
028900     05  WS-AUD-ACTION           PIC X(20).
029000     05  WS-AUD-ENTITY-TYPE      PIC X(20).
029100     05  WS-AUD-ENTITY-ID        PIC X(36).
029200     05  WS-AUD-RESULT           PIC X(07).
029300     05  WS-AUD-REASON           PIC X(30).
029400     05  FILLER                  PIC X(07)  VALUE SPACES.
029500
029600***************************************************************
029700*    COMMON LEDGER-ENTRY WORK AREA -- SET BEFORE 9600- WRITES   *
029800*    ONE LEDGEROUT RECORD.                                      *
029900***************************************************************
030000 01  WS-LEDGER-ENTRY-WORK-AREA.
030100     05  WS-LEW-LEDG-ID          PIC X(36).
030200     05  WS-LEW-ACCT-ID          PIC X(36).
030300     05  WS-LEW-XFER-ID          PIC X(36)  VALUE SPACES.
030400     05  WS-LEW-DIRECTION        PIC X(06).
030500     05  WS-LEW-AMOUNT           PIC S9(15)V9(4) COMP-3.
030600     05  WS-LEW-BALANCE-AFTER    PIC S9(15)V9(4) COMP-3.
030700     05  WS-LEW-DESCRIPTION      PIC X(60)  VALUE SPACES.
030800     05  FILLER                  PIC X(08)  VALUE SPACES.
030900
030910***************************************************************
030920*    WORK FIELDS FOR 3320-BUILD-DESCRIPTION -- SET BY THE       *
030930*    CALLER PARAGRAPH BEFORE THE PERFORM SINCE PLAIN PERFORM    *
030940*    CARRIES NO PARAMETERS OF ITS OWN.                          *
030950***************************************************************
030960 01  WS-DESC-WORK-AREA.
030965     05  WS-DESC-BASE-TEXT           PIC X(60).
030966     05  WS-DESC-BASE-LEN            PIC 9(02)  COMP.
030970     05  WS-DESC-COUNTERPARTY-IBAN   PIC X(34).
030980     05  WS-DESC-DIRECTION-WORD      PIC X(04).
030990     05  FILLER                      PIC X(02)  VALUE SPACES.
030995***************************************************************
030996*    CL*12 2026-08-10 (TB-0614) -- STANDALONE SIGN-COMPARE      *
030997*    SWITCH, KEPT AT THE 77-LEVEL PER SHOP CONVENTION FOR A     *
030998*    ONE-OFF SCRATCH ITEM THAT DOESN'T BELONG IN A GROUP.       *
030999***************************************************************
031000 77  WS-COMPARE-RESULT           PIC S9(01) COMP.
031010***************************************************************
031100*    MISCELLANEOUS WORK FIELDS AND COUNTERS                    *
031200***************************************************************
031300 01  WS-MISC-FIELDS.
031400     05  WS-NEXT-UUID-SEQ        PIC 9(07)  COMP.
031450     05  WS-NEXT-UUID-SEQ-DISP   PIC 9(07).
031600     05  WS-VALIDATION-FAILED-SW PIC X(01)  VALUE 'N'.
031700         88  WS-VALIDATION-FAILED    VALUE 'Y'.
031800     05  WS-DUPLICATE-FOUND-SW   PIC X(01)  VALUE 'N'.
031900         88  WS-DUPLICATE-FOUND      VALUE 'Y'.
032000     05  WS-IDEMPOTENT-HIT-SW    PIC X(01)  VALUE 'N'.
032100         88  WS-IDEMPOTENT-HIT       VALUE 'Y'.
032200     05  WS-FROM-ACCT-SUB        PIC 9(05)  COMP.
032300     05  WS-TO-ACCT-SUB          PIC 9(05)  COMP.
032400     05  WS-CUST-SUB             PIC 9(05)  COMP.
032500     05  WS-ACCT-SUB             PIC 9(05)  COMP.
032600     05  WS-IDEM-SUB             PIC 9(05)  COMP.
032700     05  WS-XFER-FAILURE-CODE    PIC X(30)  VALUE SPACES.
032800     05  FILLER                  PIC X(01)  VALUE SPACE.
032900
033000***************************************************************
033100*    END-OF-RUN CONTROL TOTALS -- PRINTED BY 4200-              *
033200***************************************************************
033300 01  WS-RPT-TOTALS.
033400     05  WS-RPT-CUST-CREATED     PIC 9(06)  COMP.
033500     05  WS-RPT-CUST-BLOCKED     PIC 9(06)  COMP.
033600     05  WS-RPT-CUST-ACTIVATED   PIC 9(06)  COMP.
033700     05  WS-RPT-ACCT-OPENED      PIC 9(06)  COMP.
033800     05  WS-RPT-ACCT-BLOCKED     PIC 9(06)  COMP.
033900     05  WS-RPT-ACCT-ACTIVATED   PIC 9(06)  COMP.
034000     05  WS-RPT-ACCT-CLOSED      PIC 9(06)  COMP.
034100     05  WS-RPT-ACCT-CLOSE-REJ   PIC 9(06)  COMP.
034200     05  WS-RPT-XFER-READ        PIC 9(06)  COMP.
034300     05  WS-RPT-XFER-COMPLETED   PIC 9(06)  COMP.
034400     05  WS-RPT-XFER-REJECTED    PIC 9(06)  COMP.
034500     05  WS-RPT-REJ-SAME-ACCT    PIC 9(06)  COMP.
034600     05  WS-RPT-REJ-SRC-INACT    PIC 9(06)  COMP.
034700     05  WS-RPT-REJ-DST-INACT    PIC 9(06)  COMP.
034800     05  WS-RPT-REJ-CURR-MISM    PIC 9(06)  COMP.
034900     05  WS-RPT-REJ-BAD-AMT      PIC 9(06)  COMP.
035000     05  WS-RPT-REJ-NO-FUNDS     PIC 9(06)  COMP.
035100     05  WS-RPT-TOTAL-AMOUNT     PIC S9(13)V9(4) COMP-3.
035200     05  WS-RPT-TOTAL-DEBITS     PIC S9(13)V9(4) COMP-3.
035300     05  WS-RPT-TOTAL-CREDITS    PIC S9(13)V9(4) COMP-3.
035400     05  FILLER                  PIC X(01)  VALUE SPACE.
035500
035600***************************************************************
035700*    CONTROL REPORT PRINT LINES -- GENERIC TEMPLATES, REUSED    *
035800*    FOR EACH LABEL/VALUE PAIR (SAME HABIT AS THE OLD STATS     *
035900*    DETAIL LINE IN THE DEMAND-DEPOSIT REPORT, TB-0055).        *
036000***************************************************************
036100 01  RPT-TITLE-LINE.
036200     05  RPT-TITLE-TEXT          PIC X(24)  VALUE
036300         'TRANSFER CONTROL REPORT'.
036400     05  FILLER                  PIC X(18)  VALUE SPACES.
036500     05  RPT-TITLE-DATE-LIT      PIC X(10)  VALUE 'RUN DATE: '.
036600     05  RPT-TITLE-DATE          PIC X(10)  VALUE SPACES.
036700     05  FILLER                  PIC X(70)  VALUE SPACES.
036800
036900 01  RPT-DASH-LINE.
037000     05  RPT-DASHES              PIC X(62)  VALUE ALL '-'.
037100     05  FILLER                  PIC X(70)  VALUE SPACES.
037200
037300 01  RPT-COUNT-LINE.
037400     05  RPT-CL-LABEL            PIC X(44)  VALUE SPACES.
037500     05  RPT-CL-VALUE            PIC ZZZ,ZZ9.
037600     05  FILLER                  PIC X(81)  VALUE SPACES.
037700
037800 01  RPT-MONEY-LINE.
037900     05  RPT-ML-LABEL            PIC X(30)  VALUE SPACES.
038000     05  RPT-ML-VALUE            PIC -Z(13)9.9999.
038100     05  FILLER                  PIC X(82)  VALUE SPACES.
038200
038300 01  RPT-CHECK-LINE.
038400     05  RPT-CK-LABEL            PIC X(34)  VALUE
038500         'CONTROL CHECK (DR=CR?) .......... '.
038600     05  RPT-CK-VALUE            PIC X(03)  VALUE SPACES.
038700     05  FILLER                  PIC X(95)  VALUE SPACES.
038800
038900 01  RPT-BLANK-LINE              PIC X(132) VALUE SPACES.
039000
039100***************************************************************
039200*    LINKAGE SECTION IS NOT USED -- TBBATCH IS THE TOP OF THE   *
039300*    CALL CHAIN (SAM1/SAM3ABND HABIT: DRIVER PROGRAMS DO NOT    *
039400*    RECEIVE A USING PHRASE).                                   *
039500***************************************************************
039600 PROCEDURE DIVISION.
039700
039800 0000-TBBATCH-MAIN.
039900     PERFORM 0100-INITIALIZE          THRU 0100-EXIT.
040000     PERFORM 1000-CUSTOMER-MAINTENANCE THRU 1000-EXIT.
040100     PERFORM 2000-ACCOUNT-OPENING      THRU 2000-EXIT.
040200     PERFORM 3000-TRANSFER-POSTING     THRU 3000-EXIT.
040300     PERFORM 4000-END-OF-RUN           THRU 4000-EXIT.
040400     GOBACK.
040500
040600***************************************************************
040700* 0100-INITIALIZE -- OPEN ALL FILES, GET THE RUN DATE, ZERO     *
040800*    THE TABLES AND CONTROL TOTALS.                             *
040900***************************************************************
041000 0100-INITIALIZE.
041100     MOVE ZERO TO WS-CT-COUNT
041200                  WS-AT-COUNT
041300                  WS-IT-COUNT
041400                  WS-NEXT-ACCT-SEQ
041500                  WS-NEXT-UUID-SEQ.
041600     INITIALIZE WS-RPT-TOTALS.
041700     ACCEPT WS-CURRENT-DATE-ALT FROM DATE YYYYMMDD.
041800     MOVE WS-CD-YEAR  TO WS-RDD-YEAR.
041900     MOVE WS-CD-MONTH TO WS-RDD-MONTH.
042000     MOVE WS-CD-DAY   TO WS-RDD-DAY.
042100     OPEN INPUT  CUSTMAST-FILE
042200                 CUSTXACT-FILE
042300                 ACCTMAST-FILE
042400                 ACCTOPEN-FILE
042500                 XFERIN-FILE
042600          OUTPUT ACCTOUT-FILE
042700                 LEDGEROUT-FILE
042800                 AUDITOUT-FILE
042900                 SYSOUT-FILE.
043000     IF WS-CUSTMAST-STATUS NOT = '00' AND NOT = '10'
043100         DISPLAY 'TBBATCH: ERROR OPENING CUSTMAST, RC='
043200                 WS-CUSTMAST-STATUS
043300         MOVE 16 TO RETURN-CODE
043400     END-IF.
043500     IF WS-XFERIN-STATUS NOT = '00' AND NOT = '10'
043600         DISPLAY 'TBBATCH: ERROR OPENING XFERIN, RC='
043700                 WS-XFERIN-STATUS
043800         MOVE 16 TO RETURN-CODE
043900     END-IF.
044000 0100-EXIT.
044100     EXIT.
044150
044200***************************************************************
044300* 1000-CUSTOMER-MAINTENANCE -- LOAD THE CUSTOMER MASTER INTO    *
044400*    STORAGE, THEN APPLY THE CUSTXACT MAINTENANCE FEED          *
044500*    AGAINST IT (CUSTOMERSERVICE C1-C3, TB-0102).               *
044600***************************************************************
044700 1000-CUSTOMER-MAINTENANCE.
044800     PERFORM 1010-LOAD-CUSTOMER-MASTER
044900             THRU 1010-EXIT
045000             UNTIL WS-CUSTMAST-EOF.
045100     PERFORM 1020-READ-CUSTXACT
045200             THRU 1020-EXIT
045300             UNTIL WS-CUSTXACT-EOF.
045400 1000-EXIT.
045500     EXIT.
045600
045700 1010-LOAD-CUSTOMER-MASTER.
045800     READ CUSTMAST-FILE
045900         AT END MOVE 'Y' TO WS-CUSTMAST-EOF-SW
046000         NOT AT END PERFORM 1011-ADD-CUSTOMER-ROW
046100                            THRU 1011-EXIT
046200     END-READ.
046300 1010-EXIT.
046400     EXIT.
046500
046600 1011-ADD-CUSTOMER-ROW.
046700     ADD 1 TO WS-CT-COUNT.
046800     SET WS-CT-IDX TO WS-CT-COUNT.
046900     MOVE CUST-ID       IN CUSTMAST-RECORD
047000                        TO WS-CT-CUST-ID (WS-CT-IDX).
047100     MOVE CUST-FULL-NAME IN CUSTMAST-RECORD
047200                        TO WS-CT-FULL-NAME (WS-CT-IDX).
047300     MOVE CUST-EMAIL    IN CUSTMAST-RECORD
047400                        TO WS-CT-EMAIL (WS-CT-IDX).
047500     MOVE CUST-PHONE    IN CUSTMAST-RECORD
047600                        TO WS-CT-PHONE (WS-CT-IDX).
047700     MOVE CUST-STATUS   IN CUSTMAST-RECORD
047800                        TO WS-CT-STATUS (WS-CT-IDX).
047900 1011-EXIT.
048000     EXIT.
048100
048200***************************************************************
048300* 1020-READ-CUSTXACT -- ONE MAINTENANCE REQUEST PER RECORD.     *
048400*    CUST-REC-TYPE TELLS US CREATE ('C'), BLOCK ('B') OR        *
048500*    ACTIVATE ('A').                                            *
048600***************************************************************
048700 1020-READ-CUSTXACT.
048800     READ CUSTXACT-FILE
048900         AT END MOVE 'Y' TO WS-CUSTXACT-EOF-SW
049000         NOT AT END PERFORM 1030-DISPATCH-CUSTXACT
049100                            THRU 1030-EXIT
049200     END-READ.
049300 1020-EXIT.
049400     EXIT.
049500
049600 1030-DISPATCH-CUSTXACT.
049700     EVALUATE TRUE
049800         WHEN CUST-REC-CREATE   IN CUSTXACT-RECORD
049900             PERFORM 1100-CREATE-CUSTOMER   THRU 1100-EXIT
050000         WHEN CUST-REC-BLOCK    IN CUSTXACT-RECORD
050100             PERFORM 1200-BLOCK-CUSTOMER    THRU 1200-EXIT
050200         WHEN CUST-REC-ACTIVATE IN CUSTXACT-RECORD
050300             PERFORM 1300-ACTIVATE-CUSTOMER THRU 1300-EXIT
050400     END-EVALUATE.
050500 1030-EXIT.
050600     EXIT.
050700
050800***************************************************************
050900* 1100-CREATE-CUSTOMER -- RULE C1 (EMAIL_EXISTS), C2 (DEFAULT   *
051000*    STATUS ACTIVE).                                            *
051100***************************************************************
051200 1100-CREATE-CUSTOMER.
051300     MOVE 'N' TO WS-DUPLICATE-FOUND-SW.
051400     PERFORM 1110-CHECK-EMAIL-EXISTS THRU 1110-EXIT
051500             VARYING WS-CUST-SUB FROM 1 BY 1
051600             UNTIL WS-CUST-SUB > WS-CT-COUNT
051700                OR WS-DUPLICATE-FOUND.
051800     IF WS-DUPLICATE-FOUND
051900         MOVE 'CREATE_CUSTOMER'  TO WS-AUD-ACTION
052000         MOVE 'CUSTOMER'         TO WS-AUD-ENTITY-TYPE
052100         MOVE CUST-ID IN CUSTXACT-RECORD TO WS-AUD-ENTITY-ID
052200         MOVE 'FAILURE'          TO WS-AUD-RESULT
052300         MOVE 'EMAIL_EXISTS'     TO WS-AUD-REASON
052400         PERFORM 9500-WRITE-AUDIT-RECORD THRU 9500-EXIT
052500     ELSE
052600         PERFORM 1120-ADD-CUSTOMER-TABLE-ROW THRU 1120-EXIT
052700         ADD 1 TO WS-RPT-CUST-CREATED
052800         MOVE 'CREATE_CUSTOMER'  TO WS-AUD-ACTION
052900         MOVE 'CUSTOMER'         TO WS-AUD-ENTITY-TYPE
053000         MOVE CUST-ID IN CUSTXACT-RECORD TO WS-AUD-ENTITY-ID
053100         MOVE 'SUCCESS'          TO WS-AUD-RESULT
053200         MOVE SPACES             TO WS-AUD-REASON
053300         PERFORM 9500-WRITE-AUDIT-RECORD THRU 9500-EXIT
053400     END-IF.
053500 1100-EXIT.
053600     EXIT.
053700
053800 1110-CHECK-EMAIL-EXISTS.
053900     IF WS-CT-EMAIL (WS-CUST-SUB) = CUST-EMAIL IN CUSTXACT-RECORD
054000         MOVE 'Y' TO WS-DUPLICATE-FOUND-SW
054100     END-IF.
054200 1110-EXIT.
054300     EXIT.
054400
054500***************************************************************
054600* 1120-ADD-CUSTOMER-TABLE-ROW -- RULE C2: DEFAULT ACTIVE UNLESS *
054700*    THE INBOUND RECORD ALREADY SUPPLIES A STATUS.              *
054800***************************************************************
054900 1120-ADD-CUSTOMER-TABLE-ROW.
055000     ADD 1 TO WS-CT-COUNT.
055100     SET WS-CT-IDX TO WS-CT-COUNT.
055200     MOVE CUST-ID        IN CUSTXACT-RECORD
055300                         TO WS-CT-CUST-ID (WS-CT-IDX).
055400     MOVE CUST-FULL-NAME IN CUSTXACT-RECORD
055500                         TO WS-CT-FULL-NAME (WS-CT-IDX).
055600     MOVE CUST-EMAIL     IN CUSTXACT-RECORD
055700                         TO WS-CT-EMAIL (WS-CT-IDX).
055800     MOVE CUST-PHONE     IN CUSTXACT-RECORD
055900                         TO WS-CT-PHONE (WS-CT-IDX).
056000     IF NOT CUST-STATUS-SUPPLIED IN CUSTXACT-RECORD
056100         MOVE 'ACTIVE' TO WS-CT-STATUS (WS-CT-IDX)
056200     ELSE
056300         MOVE CUST-STATUS IN CUSTXACT-RECORD
056400                         TO WS-CT-STATUS (WS-CT-IDX)
056500     END-IF.
056600 1120-EXIT.
056700     EXIT.
056800
056900***************************************************************
057000* 1200-BLOCK-CUSTOMER / 1300-ACTIVATE-CUSTOMER -- LOCATE BY     *
057100*    CUST-ID, SET STATUS, AUDIT SUCCESS (NO REJECTION RULE OF   *
057200*    ITS OWN IN SPEC -- AN UNKNOWN CUST-ID IS TREATED AS A      *
057300*    NO-OP MATCH FAILURE, AUDITED FAILURE 'CUSTOMER_NOT_FOUND') *
057400***************************************************************
057500 1200-BLOCK-CUSTOMER.
057600     MOVE 'N' TO WS-DUPLICATE-FOUND-SW.
057700     PERFORM 1210-FIND-CUSTOMER-BY-ID THRU 1210-EXIT
057800             VARYING WS-CUST-SUB FROM 1 BY 1
057900             UNTIL WS-CUST-SUB > WS-CT-COUNT
058000                OR WS-DUPLICATE-FOUND.
058100     MOVE 'BLOCK_CUSTOMER' TO WS-AUD-ACTION.
058200     MOVE 'CUSTOMER'       TO WS-AUD-ENTITY-TYPE.
058300     MOVE CUST-ID IN CUSTXACT-RECORD TO WS-AUD-ENTITY-ID.
058400     IF WS-DUPLICATE-FOUND
058500         MOVE 'BLOCKED' TO WS-CT-STATUS (WS-CUST-SUB)
058600         ADD 1 TO WS-RPT-CUST-BLOCKED
058700         MOVE 'SUCCESS' TO WS-AUD-RESULT
058800         MOVE SPACES    TO WS-AUD-REASON
058900     ELSE
059000         MOVE 'FAILURE' TO WS-AUD-RESULT
059100         MOVE 'CUSTOMER_NOT_FOUND' TO WS-AUD-REASON
059200     END-IF.
059300     PERFORM 9500-WRITE-AUDIT-RECORD THRU 9500-EXIT.
059400 1200-EXIT.
059500     EXIT.
059600
059700 1210-FIND-CUSTOMER-BY-ID.
059800     IF WS-CT-CUST-ID (WS-CUST-SUB) = CUST-ID IN CUSTXACT-RECORD
059900         MOVE 'Y' TO WS-DUPLICATE-FOUND-SW
060000     END-IF.
060100 1210-EXIT.
060200     EXIT.
060300
060400 1300-ACTIVATE-CUSTOMER.
060500     MOVE 'N' TO WS-DUPLICATE-FOUND-SW.
060600     PERFORM 1210-FIND-CUSTOMER-BY-ID THRU 1210-EXIT
060700             VARYING WS-CUST-SUB FROM 1 BY 1
060800             UNTIL WS-CUST-SUB > WS-CT-COUNT
060900                OR WS-DUPLICATE-FOUND.
061000     MOVE 'ACTIVATE_CUSTOMER' TO WS-AUD-ACTION.
061100     MOVE 'CUSTOMER'          TO WS-AUD-ENTITY-TYPE.
061200     MOVE CUST-ID IN CUSTXACT-RECORD TO WS-AUD-ENTITY-ID.
061300     IF WS-DUPLICATE-FOUND
061400         MOVE 'ACTIVE' TO WS-CT-STATUS (WS-CUST-SUB)
061500         ADD 1 TO WS-RPT-CUST-ACTIVATED
061600         MOVE 'SUCCESS' TO WS-AUD-RESULT
061700         MOVE SPACES    TO WS-AUD-REASON
061800     ELSE
061900         MOVE 'FAILURE' TO WS-AUD-RESULT
062000         MOVE 'CUSTOMER_NOT_FOUND' TO WS-AUD-REASON
062100     END-IF.
062200     PERFORM 9500-WRITE-AUDIT-RECORD THRU 9500-EXIT.
063000 1300-EXIT.
063100     EXIT.
063150
063200***************************************************************
063300* 2000-ACCOUNT-OPENING -- LOAD THE ACCOUNT MASTER INTO STORAGE, *
063400*    THEN APPLY THE ACCTOPEN REQUEST FEED (ACCOUNTSERVICE       *
063500*    A1-A3, TB-0456).                                           *
063600***************************************************************
063700 2000-ACCOUNT-OPENING.
063800     PERFORM 2010-LOAD-ACCOUNT-MASTER
063900             THRU 2010-EXIT
064000             UNTIL WS-ACCTMAST-EOF.
064100     MOVE WS-AT-COUNT TO WS-NEXT-ACCT-SEQ.
064200     PERFORM 2020-READ-ACCTOPEN
064300             THRU 2020-EXIT
064400             UNTIL WS-ACCTOPEN-EOF.
064500 2000-EXIT.
064600     EXIT.
064700
064800 2010-LOAD-ACCOUNT-MASTER.
064900     READ ACCTMAST-FILE
065000         AT END MOVE 'Y' TO WS-ACCTMAST-EOF-SW
065100         NOT AT END PERFORM 2011-ADD-ACCOUNT-ROW
065200                            THRU 2011-EXIT
065300     END-READ.
065400 2010-EXIT.
065500     EXIT.
065600
065700 2011-ADD-ACCOUNT-ROW.
065800     ADD 1 TO WS-AT-COUNT.
065900     SET WS-AT-IDX TO WS-AT-COUNT.
066000     MOVE ACCT-ID       IN ACCTMAST-RECORD
066100                        TO WS-AT-ACCT-ID (WS-AT-IDX).
066200     MOVE ACCT-CUST-ID  IN ACCTMAST-RECORD
066300                        TO WS-AT-CUST-ID (WS-AT-IDX).
066400     MOVE ACCT-IBAN     IN ACCTMAST-RECORD
066500                        TO WS-AT-IBAN (WS-AT-IDX).
066600     MOVE ACCT-CURRENCY IN ACCTMAST-RECORD
066700                        TO WS-AT-CURRENCY (WS-AT-IDX).
066800     MOVE ACCT-STATUS   IN ACCTMAST-RECORD
066900                        TO WS-AT-STATUS (WS-AT-IDX).
067000     MOVE ACCT-BALANCE  IN ACCTMAST-RECORD
067100                        TO WS-AT-BALANCE (WS-AT-IDX).
067200 2011-EXIT.
067300     EXIT.
067400
067500***************************************************************
067600* 2020-READ-ACCTOPEN -- ACCT-REC-TYPE TELLS US OPEN ('O'),      *
067700*    BLOCK ('B'), ACTIVATE ('A') OR CLOSE ('C').                *
067750***************************************************************
067800 2020-READ-ACCTOPEN.
067900     READ ACCTOPEN-FILE
068000         AT END MOVE 'Y' TO WS-ACCTOPEN-EOF-SW
068100         NOT AT END PERFORM 2030-DISPATCH-ACCTOPEN
068200                            THRU 2030-EXIT
068300     END-READ.
068400 2020-EXIT.
068500     EXIT.
068600
068700 2030-DISPATCH-ACCTOPEN.
068800     EVALUATE TRUE
068900         WHEN ACCT-REC-OPEN     IN ACCTOPEN-RECORD
069000             PERFORM 2100-OPEN-ACCOUNT          THRU 2100-EXIT
069100         WHEN OTHER
069200             PERFORM 2300-ACCOUNT-STATUS-CHANGE THRU 2300-EXIT
069300     END-EVALUATE.
069400 2030-EXIT.
069500     EXIT.
069600
069700***************************************************************
069800* 2100-OPEN-ACCOUNT -- RULE A1 (CUSTOMER_NOT_ACTIVE), THEN      *
069900*    GENERATE THE IBAN, THEN INSERT THE NEW ROW ACTIVE/ZERO.    *
070000***************************************************************
070100 2100-OPEN-ACCOUNT.
070200     MOVE 'N' TO WS-DUPLICATE-FOUND-SW.
070300     PERFORM 2110-FIND-CUSTOMER-BY-ID THRU 2110-EXIT
070400             VARYING WS-CUST-SUB FROM 1 BY 1
070500             UNTIL WS-CUST-SUB > WS-CT-COUNT
070600                OR WS-DUPLICATE-FOUND.
070700     MOVE 'N' TO WS-VALIDATION-FAILED-SW.
070800     IF NOT WS-DUPLICATE-FOUND
070900         MOVE 'Y' TO WS-VALIDATION-FAILED-SW
071000         MOVE 'CUSTOMER_NOT_ACTIVE' TO WS-XFER-FAILURE-CODE
071100     ELSE
071200         IF NOT WS-CT-STATUS-ACTIVE (WS-CUST-SUB)
071300             MOVE 'Y' TO WS-VALIDATION-FAILED-SW
071400             MOVE 'CUSTOMER_NOT_ACTIVE' TO WS-XFER-FAILURE-CODE
071500         END-IF
071600     END-IF.
071700     MOVE 'CREATE_ACCOUNT' TO WS-AUD-ACTION.
071800     MOVE 'ACCOUNT'        TO WS-AUD-ENTITY-TYPE.
071900     MOVE ACCT-ID IN ACCTOPEN-RECORD TO WS-AUD-ENTITY-ID.
072000     IF WS-VALIDATION-FAILED
072100         MOVE 'FAILURE' TO WS-AUD-RESULT
072200         MOVE WS-XFER-FAILURE-CODE TO WS-AUD-REASON
072300         PERFORM 9500-WRITE-AUDIT-RECORD THRU 9500-EXIT
072400     ELSE
072500         PERFORM 2200-GENERATE-IBAN THRU 2200-EXIT
072600         IF WS-IP-RETURN-CODE NOT = 0
072700             MOVE 'FAILURE' TO WS-AUD-RESULT
072800             MOVE 'IBAN_GENERATION_FAILED' TO WS-AUD-REASON
072900             PERFORM 9500-WRITE-AUDIT-RECORD THRU 9500-EXIT
073000         ELSE
073100             PERFORM 2140-INSERT-ACCOUNT-ROW THRU 2140-EXIT
073200             ADD 1 TO WS-RPT-ACCT-OPENED
073300             MOVE 'SUCCESS' TO WS-AUD-RESULT
073400             MOVE SPACES    TO WS-AUD-REASON
073500             PERFORM 9500-WRITE-AUDIT-RECORD THRU 9500-EXIT
073600             IF ACCT-BALANCE IN ACCTOPEN-RECORD > 0
073700                 PERFORM 2130-POST-INITIAL-FUNDING THRU 2130-EXIT
073800             END-IF
073900         END-IF
074000     END-IF.
074100 2100-EXIT.
074200     EXIT.
074300
074400 2110-FIND-CUSTOMER-BY-ID.
074500     IF WS-CT-CUST-ID (WS-CUST-SUB) =
074510        ACCT-CUST-ID IN ACCTOPEN-RECORD
074600         MOVE 'Y' TO WS-DUPLICATE-FOUND-SW
074700     END-IF.
074800 2110-EXIT.
074900     EXIT.
075000
075100***************************************************************
075200* 2130-POST-INITIAL-FUNDING -- RULE L3: A CREDIT ENTRY WITH NO  *
075300*    TRANSFER ID, DESCRIPTION 'INITIAL FUNDING'.                *
075400***************************************************************
075500 2130-POST-INITIAL-FUNDING.
075600     MOVE WS-AT-BALANCE (WS-ACCT-SUB) TO WS-LP-OLD-BALANCE.
075700     MOVE 'CREDIT'                    TO WS-LP-DIRECTION.
075800     MOVE ACCT-BALANCE IN ACCTOPEN-RECORD TO WS-LP-AMOUNT.
075900     CALL 'TBLEDGER' USING WS-LEDGER-PARMS.
076000     MOVE WS-LP-NEW-BALANCE TO WS-AT-BALANCE (WS-ACCT-SUB).
076100     ADD WS-LP-AMOUNT TO WS-RPT-TOTAL-CREDITS.
076200     MOVE SPACES                      TO WS-LEW-XFER-ID.
076300     MOVE WS-AT-ACCT-ID (WS-ACCT-SUB) TO WS-LEW-ACCT-ID.
076400     MOVE 'CREDIT'                    TO WS-LEW-DIRECTION.
076500     MOVE WS-LP-AMOUNT                TO WS-LEW-AMOUNT.
076600     MOVE WS-LP-NEW-BALANCE           TO WS-LEW-BALANCE-AFTER.
076700     MOVE 'Initial funding'           TO WS-LEW-DESCRIPTION.
076800     PERFORM 9600-WRITE-LEDGER-ENTRY THRU 9600-EXIT.
076900 2130-EXIT.
077000     EXIT.
077100
077200***************************************************************
077300* 2200-GENERATE-IBAN -- BUILD THE NEXT ACCOUNT NUMBER, CALL     *
077400*    TBIBAN FOR THE CHECK DIGITS, REGENERATE ON COLLISION,      *
077500*    CAPPED AT 20 TRIES (TB-0573).                              *
077600***************************************************************
077700 2200-GENERATE-IBAN.
077800     MOVE 0 TO WS-IBAN-RETRY-COUNT.
077900     MOVE 0 TO WS-IP-RETURN-CODE.
078000*    CL*10 2026-08-10 -- SW PRIMED 'Y' HERE, NOT 'N' -- A BARE   *
078010*    PERFORM/UNTIL TESTS BEFORE THE FIRST PASS, SO 'N' MADE THE  *
078020*    "UNTIL NOT WS-DUPLICATE-FOUND" TRUE IMMEDIATELY AND 2210-   *
078030*    NEVER RAN AT ALL (TB-0611 AUDIT FINDING).                   *
078040     MOVE 'Y' TO WS-DUPLICATE-FOUND-SW.
078050*    CL*12 2026-08-10 -- TB-0614 THE BOUND WAS '> 20', BUT 2210- *
078060*    ADDS 1 TO THE COUNT INSIDE ITS OWN BODY, SO A PRE-INCREMENT *
078070*    COUNT OF 20 STILL PASSED THE TEST AND RAN A 21ST TRY BEFORE *
078080*    THE NEXT RE-TEST STOPPED IT.  '>= 20' STOPS AT 20 TRIES,    *
078090*    MATCHING THE CAP IN THE PARAGRAPH BANNER ABOVE; THE GIVE-UP *
078095*    TEST BELOW NOW LOOKS AT THE DUPLICATE SWITCH, NOT THE COUNT,*
078096*    SO A SUCCESS ON EXACTLY THE 20TH TRY IS NOT ALSO FLAGGED.   *
078100     PERFORM 2210-TRY-ONE-IBAN THRU 2210-EXIT
078200             UNTIL NOT WS-DUPLICATE-FOUND
078300                OR WS-IBAN-RETRY-COUNT >= 20
078400                OR WS-IP-RETURN-CODE NOT = 0.
078500     IF WS-DUPLICATE-FOUND
078600         MOVE 8 TO WS-IP-RETURN-CODE
078700     END-IF.
078800 2200-EXIT.
078900     EXIT.
079000
079100 2210-TRY-ONE-IBAN.
079200     ADD 1 TO WS-IBAN-RETRY-COUNT.
079300     ADD 1 TO WS-NEXT-ACCT-SEQ.
079400     MOVE WS-NEXT-ACCT-SEQ    TO WS-IBAN-ACCT-NUM.
079500     MOVE '10010010'          TO WS-IBAN-BANK-CODE.
079600     MOVE WS-IBAN-BANK-NUM    TO WS-IP-BANK-CODE.
079700     MOVE WS-IBAN-ACCT-NUM    TO WS-IP-ACCOUNT-NUMBER.
079800     CALL 'TBIBAN' USING WS-IBAN-PARMS.
079900     IF WS-IP-RETURN-CODE = 0
080000         MOVE WS-IP-CHECK-DIGITS TO WS-IBAN-CHECK
080100         STRING WS-IBAN-COUNTRY   IN WS-IBAN-WORK-AREA
080110                WS-IBAN-CHECK     IN WS-IBAN-WORK-AREA
080120                WS-IBAN-BANK-CODE IN WS-IBAN-WORK-AREA
080130                WS-IBAN-ACCT-NO   IN WS-IBAN-WORK-AREA
080140                DELIMITED BY SIZE INTO WS-IBAN-CANDIDATE
080150         END-STRING
080200         MOVE 'N' TO WS-DUPLICATE-FOUND-SW
080300         PERFORM 2220-CHECK-IBAN-COLLISION THRU 2220-EXIT
080400                 VARYING WS-ACCT-SUB FROM 1 BY 1
080500                 UNTIL WS-ACCT-SUB > WS-AT-COUNT
080600                    OR WS-DUPLICATE-FOUND
080700     END-IF.
080800 2210-EXIT.
080900     EXIT.
081000
081100 2220-CHECK-IBAN-COLLISION.
081200     IF WS-AT-IBAN (WS-ACCT-SUB) (1:22) = WS-IBAN-CANDIDATE
081300         MOVE 'Y' TO WS-DUPLICATE-FOUND-SW
081400     END-IF.
081500 2220-EXIT.
081600     EXIT.
081700
081800***************************************************************
081900* 2140-INSERT-ACCOUNT-ROW -- NEW ACCOUNT ALWAYS ACTIVE, ZERO    *
082000*    BALANCE, CURRENCY EUR (RULE A3).                          *
082100***************************************************************
082200 2140-INSERT-ACCOUNT-ROW.
082300     ADD 1 TO WS-AT-COUNT.
082400     SET WS-AT-IDX TO WS-AT-COUNT.
082500     MOVE ACCT-ID   IN ACCTOPEN-RECORD
082510                        TO WS-AT-ACCT-ID (WS-AT-IDX).
082600     MOVE ACCT-CUST-ID IN ACCTOPEN-RECORD
082700                        TO WS-AT-CUST-ID (WS-AT-IDX).
082800     MOVE WS-IBAN-CANDIDATE
082810                        TO WS-AT-IBAN (WS-AT-IDX).
082900     MOVE 'EUR'
082910                        TO WS-AT-CURRENCY (WS-AT-IDX).
083000     MOVE 'ACTIVE'
083010                        TO WS-AT-STATUS (WS-AT-IDX).
083100     MOVE ZERO
083110                        TO WS-AT-BALANCE (WS-AT-IDX).
083200     MOVE WS-AT-IDX TO WS-ACCT-SUB.
083300 2140-EXIT.
083400     EXIT.
084700
084800***************************************************************
084900* 2300-ACCOUNT-STATUS-CHANGE -- BLOCK/ACTIVATE (RULE A2) OR     *
085000*    CLOSE (RULE A2, A3).                                      *
085100***************************************************************
085200 2300-ACCOUNT-STATUS-CHANGE.
085300     MOVE 'N' TO WS-DUPLICATE-FOUND-SW.
085400     PERFORM 2310-FIND-ACCOUNT-BY-ID THRU 2310-EXIT
085500             VARYING WS-ACCT-SUB FROM 1 BY 1
085600             UNTIL WS-ACCT-SUB > WS-AT-COUNT
085700                OR WS-DUPLICATE-FOUND.
085800     EVALUATE TRUE
085900         WHEN ACCT-REC-BLOCK IN ACCTOPEN-RECORD
086000             PERFORM 2320-DO-BLOCK-OR-ACTIVATE THRU 2320-EXIT
086100         WHEN ACCT-REC-ACTIVATE IN ACCTOPEN-RECORD
086200             PERFORM 2320-DO-BLOCK-OR-ACTIVATE THRU 2320-EXIT
086300         WHEN ACCT-REC-CLOSE IN ACCTOPEN-RECORD
086400             PERFORM 2330-DO-CLOSE THRU 2330-EXIT
086500     END-EVALUATE.
086600 2300-EXIT.
086700     EXIT.
086800
086900 2310-FIND-ACCOUNT-BY-ID.
087000     IF WS-AT-ACCT-ID (WS-ACCT-SUB) = ACCT-ID IN ACCTOPEN-RECORD
087100         MOVE 'Y' TO WS-DUPLICATE-FOUND-SW
087200     END-IF.
087300 2310-EXIT.
087400     EXIT.
087500
087600***************************************************************
087700* 2320-DO-BLOCK-OR-ACTIVATE -- RULE A2: REJECT ACCOUNT_CLOSED.  *
087800***************************************************************
087900 2320-DO-BLOCK-OR-ACTIVATE.
088000     IF ACCT-REC-BLOCK IN ACCTOPEN-RECORD
088100         MOVE 'BLOCK_ACCOUNT' TO WS-AUD-ACTION
088200     ELSE
088300         MOVE 'ACTIVATE_ACCOUNT' TO WS-AUD-ACTION
088400     END-IF.
088500     MOVE 'ACCOUNT' TO WS-AUD-ENTITY-TYPE.
088600     MOVE ACCT-ID IN ACCTOPEN-RECORD TO WS-AUD-ENTITY-ID.
088700     IF NOT WS-DUPLICATE-FOUND
088800         MOVE 'FAILURE' TO WS-AUD-RESULT
088900         MOVE 'ACCOUNT_NOT_FOUND' TO WS-AUD-REASON
089000     ELSE
089100         IF WS-AT-STATUS-CLOSED (WS-ACCT-SUB)
089200             MOVE 'FAILURE' TO WS-AUD-RESULT
089300             MOVE 'ACCOUNT_CLOSED' TO WS-AUD-REASON
089400         ELSE
089500             IF ACCT-REC-BLOCK IN ACCTOPEN-RECORD
089600                 MOVE 'BLOCKED' TO WS-AT-STATUS (WS-ACCT-SUB)
089700                 ADD 1 TO WS-RPT-ACCT-BLOCKED
089800             ELSE
089900                 MOVE 'ACTIVE' TO WS-AT-STATUS (WS-ACCT-SUB)
090000                 ADD 1 TO WS-RPT-ACCT-ACTIVATED
090100             END-IF
090200             MOVE 'SUCCESS' TO WS-AUD-RESULT
090300             MOVE SPACES    TO WS-AUD-REASON
090400         END-IF
090500     END-IF.
090600     PERFORM 9500-WRITE-AUDIT-RECORD THRU 9500-EXIT.
090700 2320-EXIT.
090800     EXIT.
090900
091000***************************************************************
091100* 2330-DO-CLOSE -- RULE A2 (NOT ALREADY CLOSED), RULE A3        *
091200*    (BALANCE MUST BE EXACTLY ZERO).                            *
091300***************************************************************
091400 2330-DO-CLOSE.
091500     MOVE 'CLOSE_ACCOUNT' TO WS-AUD-ACTION.
091600     MOVE 'ACCOUNT'       TO WS-AUD-ENTITY-TYPE.
091700     MOVE ACCT-ID IN ACCTOPEN-RECORD TO WS-AUD-ENTITY-ID.
091800     IF NOT WS-DUPLICATE-FOUND
091900         MOVE 'FAILURE' TO WS-AUD-RESULT
092000         MOVE 'ACCOUNT_NOT_FOUND' TO WS-AUD-REASON
092100     ELSE
092200         IF WS-AT-STATUS-CLOSED (WS-ACCT-SUB)
092300             MOVE 'FAILURE' TO WS-AUD-RESULT
092400             MOVE 'ACCOUNT_CLOSED' TO WS-AUD-REASON
092500         ELSE
092600             IF WS-AT-BALANCE (WS-ACCT-SUB) NOT = ZERO
092700                 MOVE 'FAILURE' TO WS-AUD-RESULT
092800                 MOVE 'ACCOUNT_HAS_BALANCE' TO WS-AUD-REASON
092900                 ADD 1 TO WS-RPT-ACCT-CLOSE-REJ
093000             ELSE
093100                 MOVE 'CLOSED' TO WS-AT-STATUS (WS-ACCT-SUB)
093200                 ADD 1 TO WS-RPT-ACCT-CLOSED
093300                 MOVE 'SUCCESS' TO WS-AUD-RESULT
093400                 MOVE SPACES    TO WS-AUD-REASON
093500             END-IF
093600         END-IF
093700     END-IF.
093800     PERFORM 9500-WRITE-AUDIT-RECORD THRU 9500-EXIT.
093900 2330-EXIT.
094000     EXIT.
094050
094100***************************************************************
094200* 3000-TRANSFER-POSTING -- MAIN BATCH LOOP.  READ XFERIN         *
094300*    SEQUENTIALLY, ONE TRANSFER PER RECORD (TRANSFERSERVICE,     *
094400*    LEDGERSERVICE, TB-0570).  THIS IS THE HIGH-VOLUME STEP --   *
094500*    KEEP EVERYTHING IN THIS SECTION AS PLAIN A LINEAR SCAN AS   *
094600*    POSSIBLE, NO NESTED PERFORMS BACK INTO SECTIONS 1000/2000.  *
094700***************************************************************
094800 3000-TRANSFER-POSTING.
094900     PERFORM 3010-READ-XFERIN
095000             THRU 3010-EXIT
095100             UNTIL WS-XFERIN-EOF.
095200 3000-EXIT.
095300     EXIT.
095400
095500 3010-READ-XFERIN.
095600     READ XFERIN-FILE
095700         AT END MOVE 'Y' TO WS-XFERIN-EOF-SW
095800         NOT AT END PERFORM 3020-PROCESS-TRANSFER
095900                            THRU 3020-EXIT
096000     END-READ.
096100 3010-EXIT.
096200     EXIT.
096300
096400***************************************************************
096500* 3020-PROCESS-TRANSFER -- RULE T0 IDEMPOTENCY CHECK FIRST, THEN *
096600*    VALIDATE (T1-T5B), THEN POST IF THE VALIDATION PASSES.      *
096700***************************************************************
096800 3020-PROCESS-TRANSFER.
096900     ADD 1 TO WS-RPT-XFER-READ.
097000     MOVE 'N' TO WS-IDEMPOTENT-HIT-SW.
097100     MOVE ZERO TO WS-IDEM-SUB.
097200     IF XFER-IDEMPOTENCY-KEY IN XFERIN-RECORD NOT = SPACES
097300         PERFORM 3100-CHECK-IDEMPOTENCY THRU 3100-EXIT
097400     END-IF.
097500     IF WS-IDEMPOTENT-HIT
097600         PERFORM 3110-ECHO-IDEMPOTENT-RESULT THRU 3110-EXIT
097700     ELSE
097800         PERFORM 3200-VALIDATE-TRANSFER THRU 3200-EXIT
097900         IF WS-VALIDATION-FAILED
098000             PERFORM 3400-REJECT-TRANSFER THRU 3400-EXIT
098100         ELSE
098200             PERFORM 3300-POST-TRANSFER THRU 3300-EXIT
098300         END-IF
098400         PERFORM 3500-RECORD-IDEMPOTENCY THRU 3500-EXIT
098500     END-IF.
098600 3020-EXIT.
098700     EXIT.
098800
098900***************************************************************
099000* 3100-CHECK-IDEMPOTENCY -- RULE T0.  A NON-BLANK IDEMPOTENCY   *
099100*    KEY SEEN EARLIER IN THIS RUN MEANS WE DO NOT POST AGAIN --  *
099200*    WE JUST ECHO THE STORED OUTCOME (TB-0570).                  *
099300***************************************************************
099400 3100-CHECK-IDEMPOTENCY.
099500     PERFORM 3105-SCAN-IDEMPOTENCY-TABLE
099600             THRU 3105-EXIT
099700             VARYING WS-IDEM-SUB FROM 1 BY 1
099800             UNTIL WS-IDEM-SUB > WS-IT-COUNT
099900                OR WS-IDEMPOTENT-HIT.
100000 3100-EXIT.
100100     EXIT.
100200
100300 3105-SCAN-IDEMPOTENCY-TABLE.
100400     IF WS-IT-KEY (WS-IDEM-SUB) =
100500        XFER-IDEMPOTENCY-KEY IN XFERIN-RECORD
100600         MOVE 'Y' TO WS-IDEMPOTENT-HIT-SW
100700     END-IF.
100800 3105-EXIT.
100900     EXIT.
101000
101100***************************************************************
101200* 3110-ECHO-IDEMPOTENT-RESULT -- REPLAY THE STORED OUTCOME AND   *
101300*    WRITE ONE AUDIT RECORD NOTING THE REPLAY.  NO LEDGER        *
101400*    ENTRIES ARE POSTED (TB-0570).                               *
101500***************************************************************
101600 3110-ECHO-IDEMPOTENT-RESULT.
101700     MOVE WS-IT-STATUS (WS-IDEM-SUB)
101710                        TO XFER-STATUS IN XFERIN-RECORD.
101800     MOVE WS-IT-FAILURE-REASON (WS-IDEM-SUB)
101900                        TO XFER-FAILURE-REASON IN XFERIN-RECORD.
102000     IF XFER-STATUS-COMPLETED IN XFERIN-RECORD
102100         ADD 1 TO WS-RPT-XFER-COMPLETED
102200     ELSE
102300         ADD 1 TO WS-RPT-XFER-REJECTED
102400     END-IF.
102500     MOVE 'TRANSFER'          TO WS-AUD-ACTION.
102600     MOVE 'TRANSFER'          TO WS-AUD-ENTITY-TYPE.
102700     MOVE XFER-ID IN XFERIN-RECORD TO WS-AUD-ENTITY-ID.
102800     IF XFER-STATUS-COMPLETED IN XFERIN-RECORD
102900         MOVE 'SUCCESS' TO WS-AUD-RESULT
103000         MOVE 'IDEMPOTENT_REPLAY' TO WS-AUD-REASON
103100     ELSE
103200         MOVE 'FAILURE' TO WS-AUD-RESULT
103300         MOVE 'IDEMPOTENT_REPLAY' TO WS-AUD-REASON
103400     END-IF.
103500     PERFORM 9500-WRITE-AUDIT-RECORD THRU 9500-EXIT.
103600 3110-EXIT.
103700     EXIT.
103800
103900***************************************************************
104000* 3200-VALIDATE-TRANSFER -- RULES T1 THROUGH T5B, IN THE EXACT   *
104100*    SHORT-CIRCUIT ORDER THE SERVICE SPEC REQUIRES.  EACH RULE   *
104200*    IS ONLY TESTED IF NO EARLIER RULE HAS ALREADY FAILED.       *
104300***************************************************************
104400 3200-VALIDATE-TRANSFER.
104500     MOVE 'N' TO WS-VALIDATION-FAILED-SW.
104600     MOVE SPACES TO WS-XFER-FAILURE-CODE.
104700     MOVE ZERO TO WS-FROM-ACCT-SUB.
104800     MOVE ZERO TO WS-TO-ACCT-SUB.
104900     PERFORM 3210-FIND-FROM-ACCOUNT THRU 3210-EXIT.
105000     PERFORM 3220-FIND-TO-ACCOUNT   THRU 3220-EXIT.
105100     IF XFER-FROM-ACCT-ID IN XFERIN-RECORD =
105200        XFER-TO-ACCT-ID   IN XFERIN-RECORD
105300         MOVE 'Y' TO WS-VALIDATION-FAILED-SW
105400         MOVE 'SAME_ACCOUNT' TO WS-XFER-FAILURE-CODE
105500     END-IF.
105600     IF NOT WS-VALIDATION-FAILED
105700         IF WS-FROM-ACCT-SUB = ZERO
105800             MOVE 'Y' TO WS-VALIDATION-FAILED-SW
105850             MOVE 'SOURCE_ACCOUNT_NOT_ACTIVE'
105855                                TO WS-XFER-FAILURE-CODE
106000         ELSE
106100             IF NOT WS-AT-STATUS-ACTIVE (WS-FROM-ACCT-SUB)
106200                 MOVE 'Y' TO WS-VALIDATION-FAILED-SW
106300                 MOVE 'SOURCE_ACCOUNT_NOT_ACTIVE'
106400                                    TO WS-XFER-FAILURE-CODE
106500             END-IF
106600         END-IF
106700     END-IF.
106800     IF NOT WS-VALIDATION-FAILED
106900         IF WS-TO-ACCT-SUB = ZERO
107000             MOVE 'Y' TO WS-VALIDATION-FAILED-SW
107100             MOVE 'DESTINATION_ACCOUNT_NOT_ACTIVE'
107200                                TO WS-XFER-FAILURE-CODE
107300         ELSE
107400             IF NOT WS-AT-STATUS-ACTIVE (WS-TO-ACCT-SUB)
107500                 MOVE 'Y' TO WS-VALIDATION-FAILED-SW
107600                 MOVE 'DESTINATION_ACCOUNT_NOT_ACTIVE'
107700                                    TO WS-XFER-FAILURE-CODE
107800             END-IF
107900         END-IF
108000     END-IF.
108100     IF NOT WS-VALIDATION-FAILED
108200         IF WS-AT-CURRENCY (WS-FROM-ACCT-SUB) NOT =
108300            WS-AT-CURRENCY (WS-TO-ACCT-SUB)
108400             MOVE 'Y' TO WS-VALIDATION-FAILED-SW
108500             MOVE 'CURRENCY_MISMATCH' TO WS-XFER-FAILURE-CODE
108600         END-IF
108700     END-IF.
108800     IF NOT WS-VALIDATION-FAILED
108900         IF XFER-AMOUNT IN XFERIN-RECORD NOT > ZERO
109000             MOVE 'Y' TO WS-VALIDATION-FAILED-SW
109100             MOVE 'INVALID_AMOUNT' TO WS-XFER-FAILURE-CODE
109200         END-IF
109300     END-IF.
109400     IF NOT WS-VALIDATION-FAILED
109500         IF WS-AT-BALANCE (WS-FROM-ACCT-SUB) <
109600            XFER-AMOUNT IN XFERIN-RECORD
109700             MOVE 'Y' TO WS-VALIDATION-FAILED-SW
109800             MOVE 'INSUFFICIENT_FUNDS' TO WS-XFER-FAILURE-CODE
109900         END-IF
110000     END-IF.
110100 3200-EXIT.
110200     EXIT.
110300
110400 3210-FIND-FROM-ACCOUNT.
110500     PERFORM 3215-SCAN-FOR-FROM-ACCOUNT
110600             THRU 3215-EXIT
110700             VARYING WS-ACCT-SUB FROM 1 BY 1
110800             UNTIL WS-ACCT-SUB > WS-AT-COUNT
110900                OR WS-FROM-ACCT-SUB NOT = ZERO.
111000 3210-EXIT.
111100     EXIT.
111200
111300 3215-SCAN-FOR-FROM-ACCOUNT.
111400     IF WS-AT-ACCT-ID (WS-ACCT-SUB) =
111500        XFER-FROM-ACCT-ID IN XFERIN-RECORD
111600         MOVE WS-ACCT-SUB TO WS-FROM-ACCT-SUB
111700     END-IF.
111800 3215-EXIT.
111900     EXIT.
112000
112100 3220-FIND-TO-ACCOUNT.
112200     PERFORM 3225-SCAN-FOR-TO-ACCOUNT
112300             THRU 3225-EXIT
112400             VARYING WS-ACCT-SUB FROM 1 BY 1
112500             UNTIL WS-ACCT-SUB > WS-AT-COUNT
112600                OR WS-TO-ACCT-SUB NOT = ZERO.
112700 3220-EXIT.
112800     EXIT.
112900
113000 3225-SCAN-FOR-TO-ACCOUNT.
113100     IF WS-AT-ACCT-ID (WS-ACCT-SUB) =
113200        XFER-TO-ACCT-ID IN XFERIN-RECORD
113300         MOVE WS-ACCT-SUB TO WS-TO-ACCT-SUB
113400     END-IF.
113500 3225-EXIT.
113600     EXIT.
113650
113700***************************************************************
113800* 3300-POST-TRANSFER -- VALIDATION PASSED.  POST A DEBIT AGAINST *
113900*    THE FROM ACCOUNT AND A CREDIT AGAINST THE TO ACCOUNT        *
114000*    (LEDGERSERVICE L1/L2), BOTH THROUGH TBLEDGER SO THE         *
114100*    RUNNING-BALANCE ARITHMETIC LIVES IN EXACTLY ONE PLACE.      *
114200***************************************************************
114300 3300-POST-TRANSFER.
114400     MOVE WS-AT-BALANCE (WS-FROM-ACCT-SUB) TO WS-LP-OLD-BALANCE.
114500     MOVE 'DEBIT'                          TO WS-LP-DIRECTION.
114600     MOVE XFER-AMOUNT IN XFERIN-RECORD      TO WS-LP-AMOUNT.
114700     CALL 'TBLEDGER' USING WS-LEDGER-PARMS.
114800     MOVE WS-LP-NEW-BALANCE TO WS-AT-BALANCE (WS-FROM-ACCT-SUB).
114900     ADD WS-LP-AMOUNT TO WS-RPT-TOTAL-DEBITS.
115000     MOVE WS-AT-ACCT-ID (WS-FROM-ACCT-SUB) TO WS-LEW-ACCT-ID.
115100     MOVE XFER-ID IN XFERIN-RECORD          TO WS-LEW-XFER-ID.
115200     MOVE 'DEBIT'                           TO WS-LEW-DIRECTION.
115300     MOVE XFER-AMOUNT IN XFERIN-RECORD       TO WS-LEW-AMOUNT.
115400     MOVE WS-LP-NEW-BALANCE
115410                         TO WS-LEW-BALANCE-AFTER.
115450     MOVE WS-AT-IBAN (WS-TO-ACCT-SUB)
115455                              TO WS-DESC-COUNTERPARTY-IBAN.
115460     MOVE 'to'                        TO WS-DESC-DIRECTION-WORD.
115500     PERFORM 3320-BUILD-DESCRIPTION THRU 3320-EXIT.
115700     PERFORM 9600-WRITE-LEDGER-ENTRY THRU 9600-EXIT.
115800
115900     MOVE WS-AT-BALANCE (WS-TO-ACCT-SUB) TO WS-LP-OLD-BALANCE.
116000     MOVE 'CREDIT'                        TO WS-LP-DIRECTION.
116100     MOVE XFER-AMOUNT IN XFERIN-RECORD     TO WS-LP-AMOUNT.
116200     CALL 'TBLEDGER' USING WS-LEDGER-PARMS.
116300     MOVE WS-LP-NEW-BALANCE TO WS-AT-BALANCE (WS-TO-ACCT-SUB).
116400     ADD WS-LP-AMOUNT TO WS-RPT-TOTAL-CREDITS.
116500     ADD XFER-AMOUNT IN XFERIN-RECORD TO WS-RPT-TOTAL-AMOUNT.
116600     MOVE WS-AT-ACCT-ID (WS-TO-ACCT-SUB) TO WS-LEW-ACCT-ID.
116700     MOVE XFER-ID IN XFERIN-RECORD        TO WS-LEW-XFER-ID.
116800     MOVE 'CREDIT'                         TO WS-LEW-DIRECTION.
116900     MOVE XFER-AMOUNT IN XFERIN-RECORD      TO WS-LEW-AMOUNT.
117000     MOVE WS-LP-NEW-BALANCE
117010                        TO WS-LEW-BALANCE-AFTER.
117050     MOVE WS-AT-IBAN (WS-FROM-ACCT-SUB)
117055                              TO WS-DESC-COUNTERPARTY-IBAN.
117060     MOVE 'from'
117065                              TO WS-DESC-DIRECTION-WORD.
117100     PERFORM 3320-BUILD-DESCRIPTION THRU 3320-EXIT.
117300     PERFORM 9600-WRITE-LEDGER-ENTRY THRU 9600-EXIT.
117400
117500     MOVE 'COMPLETED' TO XFER-STATUS IN XFERIN-RECORD.
117600     MOVE SPACES      TO XFER-FAILURE-REASON IN XFERIN-RECORD.
117700     ADD 1 TO WS-RPT-XFER-COMPLETED.
117800     MOVE 'TRANSFER'  TO WS-AUD-ACTION.
117900     MOVE 'TRANSFER'  TO WS-AUD-ENTITY-TYPE.
118000     MOVE XFER-ID IN XFERIN-RECORD TO WS-AUD-ENTITY-ID.
118100     MOVE 'SUCCESS'   TO WS-AUD-RESULT.
118200     MOVE SPACES      TO WS-AUD-REASON.
118300     PERFORM 9500-WRITE-AUDIT-RECORD THRU 9500-EXIT.
118400 3300-EXIT.
118500     EXIT.
118600
118700***************************************************************
118800* 3320-BUILD-DESCRIPTION -- BUILDS "<DESC> TO/FROM <IBAN>",      *
118900*    DEFAULTING THE DESCRIPTION TO 'TRANSFER' IF THE INPUT       *
119000*    RECORD DID NOT SUPPLY ONE (RULE T-SUCCESS, TB-0570).        *
119010*    WS-DESC-BASE-TEXT CAN CARRY BLANKS OF ITS OWN ('RENT        *
119020*    PAYMENT'), SO IT CANNOT BE STRUNG DELIMITED BY SPACE --     *
119030*    THAT WOULD STOP AT THE FIRST WORD.  3321- WALKS BACK FROM   *
119040*    THE END OF THE FIELD TO FIND THE TRUE SIGNIFICANT LENGTH    *
119050*    SO WE CAN STRING IT DELIMITED BY SIZE INSTEAD (TB-0587).    *
119100***************************************************************
119200 3320-BUILD-DESCRIPTION.
119210     IF XFER-DESCRIPTION IN XFERIN-RECORD = SPACES
119220         MOVE 'Transfer' TO WS-DESC-BASE-TEXT
119230     ELSE
119240         MOVE XFER-DESCRIPTION IN XFERIN-RECORD
119245                                TO WS-DESC-BASE-TEXT
119250     END-IF.
119260     MOVE 60 TO WS-DESC-BASE-LEN.
119265     PERFORM 3321-TRIM-DESC-TRAILING-BLANKS
119266             THRU 3321-EXIT
119267             UNTIL WS-DESC-BASE-LEN = 1
119268                OR WS-DESC-BASE-TEXT (WS-DESC-BASE-LEN:1)
119269                                                   NOT = SPACE.
119270     MOVE SPACES TO WS-LEW-DESCRIPTION.
119271     STRING WS-DESC-BASE-TEXT (1:WS-DESC-BASE-LEN)
119272            DELIMITED BY SIZE
119280            ' '                   DELIMITED BY SIZE
119290            WS-DESC-DIRECTION-WORD DELIMITED BY SPACE
119300            ' '                   DELIMITED BY SIZE
119310            WS-DESC-COUNTERPARTY-IBAN DELIMITED BY SPACE
119320            INTO WS-LEW-DESCRIPTION
119330     END-STRING.
119800 3320-EXIT.
119900     EXIT.
119910
119920 3321-TRIM-DESC-TRAILING-BLANKS.
119930     SUBTRACT 1 FROM WS-DESC-BASE-LEN.
119940 3321-EXIT.
119950     EXIT.
120000
120100***************************************************************
120200* 3400-REJECT-TRANSFER -- VALIDATION FAILED.  THE TRANSFER       *
120300*    RECORD ITSELF IS STILL "WRITTEN" (ECHOED TO THE TRACE) WITH *
120400*    STATUS REJECTED AND THE FAILING REASON CODE.  NO LEDGER     *
120500*    ENTRIES ARE TOUCHED (TB-0570).                              *
120600***************************************************************
120700 3400-REJECT-TRANSFER.
120800     MOVE 'REJECTED'          TO XFER-STATUS IN XFERIN-RECORD.
120900     MOVE WS-XFER-FAILURE-CODE
120910                        TO XFER-FAILURE-REASON IN XFERIN-RECORD.
121000     ADD 1 TO WS-RPT-XFER-REJECTED.
121100     EVALUATE WS-XFER-FAILURE-CODE
121200         WHEN 'SAME_ACCOUNT'
121300             ADD 1 TO WS-RPT-REJ-SAME-ACCT
121400         WHEN 'SOURCE_ACCOUNT_NOT_ACTIVE'
121500             ADD 1 TO WS-RPT-REJ-SRC-INACT
121600         WHEN 'DESTINATION_ACCOUNT_NOT_ACTIVE'
121700             ADD 1 TO WS-RPT-REJ-DST-INACT
121800         WHEN 'CURRENCY_MISMATCH'
121900             ADD 1 TO WS-RPT-REJ-CURR-MISM
122000         WHEN 'INVALID_AMOUNT'
122100             ADD 1 TO WS-RPT-REJ-BAD-AMT
122200         WHEN 'INSUFFICIENT_FUNDS'
122300             ADD 1 TO WS-RPT-REJ-NO-FUNDS
122400     END-EVALUATE.
122500     MOVE 'TRANSFER'  TO WS-AUD-ACTION.
122600     MOVE 'TRANSFER'  TO WS-AUD-ENTITY-TYPE.
122700     MOVE XFER-ID IN XFERIN-RECORD TO WS-AUD-ENTITY-ID.
122800     MOVE 'FAILURE'   TO WS-AUD-RESULT.
122900     MOVE WS-XFER-FAILURE-CODE TO WS-AUD-REASON.
123000     PERFORM 9500-WRITE-AUDIT-RECORD THRU 9500-EXIT.
123100 3400-EXIT.
123200     EXIT.
123300
123400***************************************************************
123500* 3500-RECORD-IDEMPOTENCY -- REMEMBER THE OUTCOME OF THIS        *
123600*    TRANSFER SO A LATER RECORD CARRYING THE SAME IDEMPOTENCY    *
123700*    KEY CAN BE ECHOED INSTEAD OF REPOSTED (RULE T0, TB-0570).   *
123800*    ONLY TRANSFERS THAT SUPPLIED A KEY ARE REMEMBERED.          *
123900***************************************************************
124000 3500-RECORD-IDEMPOTENCY.
124100     IF XFER-IDEMPOTENCY-KEY IN XFERIN-RECORD NOT = SPACES
124200         ADD 1 TO WS-IT-COUNT
124300         SET WS-IT-IDX TO WS-IT-COUNT
124400         MOVE XFER-IDEMPOTENCY-KEY IN XFERIN-RECORD
124500                            TO WS-IT-KEY (WS-IT-IDX)
124600         MOVE XFER-ID IN XFERIN-RECORD
124610                            TO WS-IT-XFER-ID (WS-IT-IDX)
124700         MOVE XFER-STATUS IN XFERIN-RECORD
124800                            TO WS-IT-STATUS (WS-IT-IDX)
124900         MOVE XFER-FAILURE-REASON IN XFERIN-RECORD
125000                            TO WS-IT-FAILURE-REASON (WS-IT-IDX)
125100     END-IF.
125200 3500-EXIT.
125300     EXIT.
125350
125400***************************************************************
125500* 4000-END-OF-RUN -- REWRITE ACCTOUT IN FULL FROM THE UPDATED   *
125600*    IN-MEMORY ACCOUNT TABLE, PRINT THE CONTROL REPORT TO       *
125700*    SYSOUT, AND CLOSE EVERY FILE (TB-0570).                    *
125800***************************************************************
125900 4000-END-OF-RUN.
126000     PERFORM 4100-WRITE-ACCTOUT
126100             THRU 4100-EXIT
126200             VARYING WS-ACCT-SUB FROM 1 BY 1
126300             UNTIL WS-ACCT-SUB > WS-AT-COUNT.
126400     PERFORM 4200-PRINT-CONTROL-REPORT THRU 4200-EXIT.
126500     CLOSE CUSTMAST-FILE
126600           CUSTXACT-FILE
126700           ACCTMAST-FILE
126800           ACCTOPEN-FILE
126900           XFERIN-FILE
127000           ACCTOUT-FILE
127100           LEDGEROUT-FILE
127200           AUDITOUT-FILE
127300           SYSOUT-FILE.
127400 4000-EXIT.
127500     EXIT.
127600
127700 4100-WRITE-ACCTOUT.
127800     MOVE WS-AT-ACCT-ID   (WS-ACCT-SUB)
127810                         TO ACCT-ID   IN ACCTOUT-RECORD.
127900     MOVE 'O'
127910                         TO ACCT-REC-TYPE IN ACCTOUT-RECORD.
128000     MOVE WS-AT-CUST-ID  (WS-ACCT-SUB)
128010                         TO ACCT-CUST-ID IN ACCTOUT-RECORD.
128100     MOVE WS-AT-IBAN     (WS-ACCT-SUB)
128110                         TO ACCT-IBAN    IN ACCTOUT-RECORD.
128200     MOVE WS-AT-CURRENCY (WS-ACCT-SUB)
128210                         TO ACCT-CURRENCY IN ACCTOUT-RECORD.
128300     MOVE WS-AT-STATUS   (WS-ACCT-SUB)
128310                         TO ACCT-STATUS  IN ACCTOUT-RECORD.
128400     MOVE WS-AT-BALANCE  (WS-ACCT-SUB)
128405                         TO ACCT-BALANCE IN ACCTOUT-RECORD.
128410*    CL*10 2026-08-10 -- TB-0559/TB-0489/TB-0522 FIELDS ARE NOT  *
128420*    CARRIED IN WS-ACCOUNT-TABLE (THEY WERE NEVER MAINTAINED BY *
128430*    THIS BATCH), SO THE REWRITTEN ACCTOUT ROW GOES OUT BLANK/  *
128440*    ZERO ON THOSE FIELDS EVERY RUN, SAME AS BEFORE THE COPYBOOK*
128450*    WAS WIDENED.                                               *
128460     MOVE SPACES
128461                         TO ACCT-BRANCH-CODE IN ACCTOUT-RECORD.
128470     MOVE ZERO
128471                         TO ACCT-OPEN-DATE IN ACCTOUT-RECORD.
128480     MOVE ZERO
128481                         TO ACCT-LAST-STMT-DATE IN ACCTOUT-RECORD.
128490     MOVE ZERO
128493                         TO ACCT-INTEREST-RATE IN ACCTOUT-RECORD.
128494     MOVE SPACES
128495                         TO ACCT-PRIOR-STATUS IN ACCTOUT-RECORD.
128496     MOVE SPACES
128497                         TO ACCT-RESERVED-1 IN ACCTOUT-RECORD.
128500     MOVE SPACES
128510                         TO ACCT-FILLER  IN ACCTOUT-RECORD.
128600     WRITE ACCTOUT-RECORD.
128700 4100-EXIT.
128800     EXIT.
128900
129000***************************************************************
129100* 4200-PRINT-CONTROL-REPORT -- ONE CONTROL GROUP FOR THE WHOLE   *
129200*    RUN (NO BRANCH/REGION BREAK KEY EXISTS IN THIS DOMAIN).     *
129300*    LAYOUT MATCHES THE PRINT CHART IN THE TB-0570 RUNBOOK.      *
129400***************************************************************
129500 4200-PRINT-CONTROL-REPORT.
129600     MOVE WS-RUN-DATE-DISPLAY TO RPT-TITLE-DATE.
129700     WRITE SYSOUT-RECORD FROM RPT-TITLE-LINE AFTER ADVANCING PAGE.
129800     WRITE SYSOUT-RECORD FROM RPT-DASH-LINE  AFTER ADVANCING 1.
129900     MOVE 'CUSTOMERS CREATED ..............'   TO RPT-CL-LABEL.
130000     MOVE WS-RPT-CUST-CREATED                  TO RPT-CL-VALUE.
130100     WRITE SYSOUT-RECORD FROM RPT-COUNT-LINE AFTER ADVANCING 1.
130200     MOVE 'CUSTOMERS BLOCKED ..............'   TO RPT-CL-LABEL.
130300     MOVE WS-RPT-CUST-BLOCKED                  TO RPT-CL-VALUE.
130400     WRITE SYSOUT-RECORD FROM RPT-COUNT-LINE AFTER ADVANCING 1.
130500     MOVE 'CUSTOMERS ACTIVATED ............'   TO RPT-CL-LABEL.
130600     MOVE WS-RPT-CUST-ACTIVATED                TO RPT-CL-VALUE.
130700     WRITE SYSOUT-RECORD FROM RPT-COUNT-LINE AFTER ADVANCING 1.
130800     MOVE 'ACCOUNTS OPENED ................'   TO RPT-CL-LABEL.
130900     MOVE WS-RPT-ACCT-OPENED                   TO RPT-CL-VALUE.
131000     WRITE SYSOUT-RECORD FROM RPT-COUNT-LINE AFTER ADVANCING 1.
131100     MOVE 'ACCOUNTS BLOCKED ...............'   TO RPT-CL-LABEL.
131200     MOVE WS-RPT-ACCT-BLOCKED                  TO RPT-CL-VALUE.
131300     WRITE SYSOUT-RECORD FROM RPT-COUNT-LINE AFTER ADVANCING 1.
131400     MOVE 'ACCOUNTS ACTIVATED .............'   TO RPT-CL-LABEL.
131500     MOVE WS-RPT-ACCT-ACTIVATED                TO RPT-CL-VALUE.
131600     WRITE SYSOUT-RECORD FROM RPT-COUNT-LINE AFTER ADVANCING 1.
131700     MOVE 'ACCOUNTS CLOSED ................'   TO RPT-CL-LABEL.
131800     MOVE WS-RPT-ACCT-CLOSED                   TO RPT-CL-VALUE.
131900     WRITE SYSOUT-RECORD FROM RPT-COUNT-LINE AFTER ADVANCING 1.
132000     MOVE 'TRANSFERS READ .................'   TO RPT-CL-LABEL.
132100     MOVE WS-RPT-XFER-READ                     TO RPT-CL-VALUE.
132200     WRITE SYSOUT-RECORD FROM RPT-COUNT-LINE AFTER ADVANCING 1.
132300     MOVE 'TRANSFERS COMPLETED ............'   TO RPT-CL-LABEL.
132400     MOVE WS-RPT-XFER-COMPLETED                TO RPT-CL-VALUE.
132500     WRITE SYSOUT-RECORD FROM RPT-COUNT-LINE AFTER ADVANCING 1.
132600     MOVE 'TRANSFERS REJECTED .............'   TO RPT-CL-LABEL.
132700     MOVE WS-RPT-XFER-REJECTED                 TO RPT-CL-VALUE.
132800     WRITE SYSOUT-RECORD FROM RPT-COUNT-LINE AFTER ADVANCING 1.
132900     MOVE '  SAME_ACCOUNT ..................' TO RPT-CL-LABEL.
133000     MOVE WS-RPT-REJ-SAME-ACCT                 TO RPT-CL-VALUE.
133100     WRITE SYSOUT-RECORD FROM RPT-COUNT-LINE AFTER ADVANCING 1.
133200     MOVE '  SOURCE_ACCOUNT_NOT_ACTIVE .....'  TO RPT-CL-LABEL.
133300     MOVE WS-RPT-REJ-SRC-INACT                 TO RPT-CL-VALUE.
133400     WRITE SYSOUT-RECORD FROM RPT-COUNT-LINE AFTER ADVANCING 1.
133500     MOVE '  DESTINATION_ACCOUNT_NOT_ACTIVE.'  TO RPT-CL-LABEL.
133600     MOVE WS-RPT-REJ-DST-INACT                 TO RPT-CL-VALUE.
133700     WRITE SYSOUT-RECORD FROM RPT-COUNT-LINE AFTER ADVANCING 1.
133800     MOVE '  CURRENCY_MISMATCH .............'  TO RPT-CL-LABEL.
133900     MOVE WS-RPT-REJ-CURR-MISM                 TO RPT-CL-VALUE.
134000     WRITE SYSOUT-RECORD FROM RPT-COUNT-LINE AFTER ADVANCING 1.
134100     MOVE '  INVALID_AMOUNT ................'  TO RPT-CL-LABEL.
134200     MOVE WS-RPT-REJ-BAD-AMT                   TO RPT-CL-VALUE.
134300     WRITE SYSOUT-RECORD FROM RPT-COUNT-LINE AFTER ADVANCING 1.
134400     MOVE '  INSUFFICIENT_FUNDS ............'  TO RPT-CL-LABEL.
134500     MOVE WS-RPT-REJ-NO-FUNDS                  TO RPT-CL-VALUE.
134600     WRITE SYSOUT-RECORD FROM RPT-COUNT-LINE AFTER ADVANCING 1.
134700     MOVE 'TOTAL AMOUNT TRANSFERRED ....'      TO RPT-ML-LABEL.
134800     MOVE WS-RPT-TOTAL-AMOUNT                  TO RPT-ML-VALUE.
134900     WRITE SYSOUT-RECORD FROM RPT-MONEY-LINE AFTER ADVANCING 1.
135000     MOVE 'TOTAL DEBIT POSTINGS ........'      TO RPT-ML-LABEL.
135100     MOVE WS-RPT-TOTAL-DEBITS                  TO RPT-ML-VALUE.
135200     WRITE SYSOUT-RECORD FROM RPT-MONEY-LINE AFTER ADVANCING 1.
135300     MOVE 'TOTAL CREDIT POSTINGS .......'      TO RPT-ML-LABEL.
135400     MOVE WS-RPT-TOTAL-CREDITS                 TO RPT-ML-VALUE.
135500     WRITE SYSOUT-RECORD FROM RPT-MONEY-LINE AFTER ADVANCING 1.
135600     IF WS-RPT-TOTAL-DEBITS = WS-RPT-TOTAL-CREDITS
135700         MOVE 'YES' TO RPT-CK-VALUE
135800     ELSE
135900         MOVE 'NO ' TO RPT-CK-VALUE
136000     END-IF.
136100     WRITE SYSOUT-RECORD FROM RPT-CHECK-LINE AFTER ADVANCING 1.
136200 4200-EXIT.
136300     EXIT.
136400
136500***************************************************************
136600* 9500-WRITE-AUDIT-RECORD -- COMMON ROUTINE, CALLED FROM EVERY   *
136700*    PARAGRAPH THAT PROCESSES A CREATE, STATUS-CHANGE OR         *
136800*    TRANSFER OUTCOME (AUDITSERVICE, TB-0572).                   *
136900***************************************************************
137000 9500-WRITE-AUDIT-RECORD.
137100     MOVE WS-AUD-ACTION
137110                         TO AUDT-ACTION      IN AUDITOUT-RECORD.
137200     MOVE WS-AUD-ENTITY-TYPE
137210                         TO AUDT-ENTITY-TYPE IN AUDITOUT-RECORD.
137300     MOVE WS-AUD-ENTITY-ID
137310                         TO AUDT-ENTITY-ID   IN AUDITOUT-RECORD.
137400     MOVE WS-AUD-RESULT
137410                         TO AUDT-RESULT      IN AUDITOUT-RECORD.
137500     MOVE WS-AUD-REASON
137510                         TO AUDT-REASON      IN AUDITOUT-RECORD.
137520*    CL*02 2017-03-14 (TB-0568) -- STAMP THE TWO FIELDS LEFT     *
137530*    OVER FROM THE OLD MULTI-JOB AUDIT FEED.                     *
137540     MOVE WS-CURRENT-DATE-ALT
137550                         TO AUDT-RUN-DATE    IN AUDITOUT-RECORD.
137560     MOVE 'TBBATCH '
137570                         TO AUDT-PROGRAM-ID  IN AUDITOUT-RECORD.
137580     MOVE SPACES
137590                         TO AUDT-RESERVED-1  IN AUDITOUT-RECORD.
137600     MOVE SPACES
137610                         TO AUDT-FILLER      IN AUDITOUT-RECORD.
137700     WRITE AUDITOUT-RECORD.
137800 9500-EXIT.
137900     EXIT.
138000
138100***************************************************************
138200* 9600-WRITE-LEDGER-ENTRY -- COMMON ROUTINE, CALLED FROM EVERY   *
138300*    PARAGRAPH THAT POSTS A DEBIT OR CREDIT (LEDGERSERVICE,      *
138400*    TB-0571).  LEDG-ID IS A RUN-LOCAL SEQUENCE NUMBER -- THIS   *
138500*    SHOP HAS NO UUID GENERATOR ON THE MAINFRAME SIDE, SO WE     *
138600*    BUILD A KEY THAT IS UNIQUE WITHIN THE RUN'S OUTPUT.         *
138700***************************************************************
138800 9600-WRITE-LEDGER-ENTRY.
138900     ADD 1 TO WS-NEXT-UUID-SEQ.
139000     MOVE WS-NEXT-UUID-SEQ TO WS-NEXT-UUID-SEQ-DISP.
139100     MOVE SPACES TO WS-LEW-LEDG-ID.
139200     STRING 'LEDG-' DELIMITED BY SIZE
139300            WS-NEXT-UUID-SEQ-DISP DELIMITED BY SIZE
139400            INTO WS-LEW-LEDG-ID
139500     END-STRING.
139600     MOVE WS-LEW-LEDG-ID
139610                         TO LEDG-ID           IN LEDGEROUT-RECORD.
139700     MOVE WS-LEW-ACCT-ID
139710                         TO LEDG-ACCT-ID      IN LEDGEROUT-RECORD.
139800     MOVE WS-LEW-XFER-ID
139810                         TO LEDG-XFER-ID      IN LEDGEROUT-RECORD.
139900     MOVE WS-LEW-DIRECTION
139910                         TO LEDG-DIRECTION    IN LEDGEROUT-RECORD.
140000     MOVE WS-LEW-AMOUNT
140010                         TO LEDG-AMOUNT       IN LEDGEROUT-RECORD.
140100     MOVE WS-LEW-BALANCE-AFTER
140110                         TO LEDG-BALANCE-AFTER
140120                                            IN LEDGEROUT-RECORD.
140200     MOVE WS-LEW-DESCRIPTION
140205                         TO LEDG-DESCRIPTION  IN LEDGEROUT-RECORD.
140210*    CL*02 2016-07-08 (TB-0577) -- POSTING DATE PREDATES THE     *
140220*    RUN'S OWN AUDIT TIMESTAMPING; NEVER RETIRED.                *
140230     MOVE WS-CURRENT-DATE-ALT
140231                         TO LEDG-POSTING-DATE IN LEDGEROUT-RECORD.
140240     MOVE SPACES
140241                         TO LEDG-BATCH-RUN-ID IN LEDGEROUT-RECORD.
140250     MOVE SPACES
140251                         TO LEDG-RESERVED-1   IN LEDGEROUT-RECORD.
140300     MOVE SPACES
140310                         TO LEDG-FILLER       IN LEDGEROUT-RECORD.
140400     WRITE LEDGEROUT-RECORD.
140500     MOVE SPACES TO WS-LEW-XFER-ID.
140600 9600-EXIT.
140700     EXIT.
