000100***************************************************************
000200*                                                              *
000300*   COPYBOOK:  ACCTREC                                        *
000400*   TITLE   :  ACCOUNT MASTER / MAINTENANCE RECORD             *
000500*                                                              *
000600*   USED BY :  TBBATCH                                         *
000700*                                                              *
000800*   ONE RECORD PER ACCOUNT ON ACCTMAST, ONE RECORD PER OPEN/    *
000900*   STATUS-CHANGE REQUEST ON ACCTOPEN (SAME LAYOUT -- ACCT-     *
001000*   REC-TYPE TELLS US WHICH KIND OF ROW WE ARE LOOKING AT).     *
001100*   ALSO USED AS THE ACCOUNT-TABLE ROW HELD IN WORKING-STORAGE  *
001200*   FOR THE DURATION OF THE RUN (SEE TBBATCH WS-ACCOUNT-TABLE). *
001300*                                                              *
001400*   CL*01  2003-05-02  RHS  TB-0121  ORIGINAL COPYBOOK          *
001500*   CL*02  2009-11-30  DJP  TB-0455  ADDED ACCT-REC-TYPE FOR    *
001600*                            THE OPEN-REQUEST BATCH FEED        *
001700*   CL*03  2010-08-19  RHS  TB-0489  ADDED ACCT-BRANCH-CODE AND *
001800*                            ACCT-OPEN-DATE FOR THE BRANCH      *
001810*                            CONSOLIDATION REPORTING PROJECT    *
001820*   CL*04  2012-11-03  DJP  TB-0522  ADDED ACCT-LAST-STMT-DATE  *
001830*                            FOR THE PAPER-STATEMENT CYCLE      *
001840*                            (PROJECT LATER SHELVED -- FIELD    *
001850*                            NEVER REMOVED, NOT MAINTAINED)     *
001860*   CL*05  2014-06-17  MTK  TB-0601  BALANCE MOVED TO 4 DECIMAL *
001870*                            PLACES TO MATCH CORE LEDGER RECUT  *
001880*   CL*06  2016-04-22  MTK  TB-0559  ADDED ACCT-INTEREST-RATE   *
001890*                            AND ACCT-PRIOR-STATUS FOR THE      *
001900*                            TIERED-SAVINGS PILOT (CANCELLED    *
001910*                            BEFORE ROLLOUT -- ALWAYS ZERO/     *
001920*                            SPACES ON THIS DEMAND-DEPOSIT      *
001930*                            PRODUCT); RESERVED ACCT-RESERVED-1 *
001940*                            FOR THE REMAINDER OF THAT PROJECT  *
002000***************************************************************
002100 01  ACCT-RECORD.
002200     05  ACCT-ID                     PIC X(36).
002300     05  ACCT-REC-TYPE               PIC X(01).
002400         88  ACCT-REC-OPEN               VALUE 'O'.
002500         88  ACCT-REC-BLOCK              VALUE 'B'.
002600         88  ACCT-REC-ACTIVATE           VALUE 'A'.
002700         88  ACCT-REC-CLOSE              VALUE 'C'.
002800     05  ACCT-CUST-ID                PIC X(36).
002900     05  ACCT-IBAN                   PIC X(34).
003000     05  ACCT-CURRENCY               PIC X(03).
003100     05  ACCT-STATUS                 PIC X(08).
003200         88  ACCT-STATUS-ACTIVE          VALUE 'ACTIVE'.
003300         88  ACCT-STATUS-BLOCKED         VALUE 'BLOCKED'.
003400         88  ACCT-STATUS-CLOSED          VALUE 'CLOSED'.
003500     05  ACCT-BALANCE                PIC S9(15)V9(4) COMP-3.
003610     05  ACCT-BRANCH-CODE            PIC X(06).
003620     05  ACCT-OPEN-DATE              PIC 9(08).
003630     05  ACCT-LAST-STMT-DATE         PIC 9(08).
003640     05  ACCT-INTEREST-RATE          PIC S9(3)V9(4) COMP-3.
003650     05  ACCT-PRIOR-STATUS           PIC X(08).
003660         88  ACCT-PRIOR-STATUS-ACTIVE    VALUE 'ACTIVE'.
003670         88  ACCT-PRIOR-STATUS-BLOCKED   VALUE 'BLOCKED'.
003680         88  ACCT-PRIOR-STATUS-CLOSED    VALUE 'CLOSED'.
003690     05  ACCT-RESERVED-1             PIC X(30).
003700     05  ACCT-FILLER                 PIC X(10).
