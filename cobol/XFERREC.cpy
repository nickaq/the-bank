000100***************************************************************
000200*                                                              *
000300*   COPYBOOK:  XFERREC                                        *
000400*   TITLE   :  TRANSFER REQUEST / RESULT RECORD                *
000500*                                                              *
000600*   USED BY :  TBBATCH                                         *
000700*                                                              *
000800*   ONE RECORD PER TRANSFER ON XFERIN.  THE SAME LAYOUT IS      *
000900*   USED TO ECHO THE COMPLETED/REJECTED RESULT BACK TO THE      *
001000*   TRANSFER-TRACE PORTION OF THE CONTROL REPORT (SEE TBBATCH   *
001100*   3000-TRANSFER-POSTING).                                    *
001200*                                                              *
001300*   THE 500-BYTE ONLINE DESCRIPTION IS TRUNCATED TO 60 BYTES    *
001400*   ON THE WAY IN -- THE BATCH FEED NEVER CARRIES THE FULL      *
001500*   WIDTH (SEE TB-0587 BELOW).                                  *
001600*                                                              *
001700*   CL*01  2015-01-14  MTK  TB-0570  ORIGINAL COPYBOOK FOR THE  *
001800*                            INTERBANK TRANSFER BATCH FEED      *
001900*   CL*02  2015-03-09  MTK  TB-0587  DESCRIPTION TRUNCATED TO   *
002000*                            60 BYTES ON EXTRACT, NOT 500       *
002010*   CL*03  2017-09-12  MTK  TB-0592  ADDED XFER-CHANNEL FOR THE *
002020*                            MULTI-CHANNEL SWITCH INTEGRATION   *
002030*                            (SWITCH PROJECT CANCELLED 2018 --  *
002040*                            THIS BATCH FEED ALWAYS SENDS       *
002050*                            'BATCH')                           *
002060*   CL*04  2019-02-28  DJP  TB-0596  ADDED XFER-VALUE-DATE,     *
002070*                            SUPERSEDED THE SAME YEAR BY SAME-  *
002080*                            DAY VALUE PROCESSING -- FIELD LEFT *
002090*                            IN PLACE, NEVER POPULATED;         *
002091*                            RESERVED XFER-RESERVED-1 FOR THE   *
002092*                            REMAINDER OF THAT PROJECT'S FIELDS *
002100***************************************************************
002200 01  XFER-RECORD.
002300     05  XFER-ID                     PIC X(36).
002400     05  XFER-FROM-ACCT-ID           PIC X(36).
002500     05  XFER-TO-ACCT-ID             PIC X(36).
002600     05  XFER-AMOUNT                 PIC S9(15)V9(4) COMP-3.
002700     05  XFER-CURRENCY               PIC X(03).
002800     05  XFER-IDEMPOTENCY-KEY        PIC X(64).
002900     05  XFER-DESCRIPTION            PIC X(60).
003000     05  XFER-STATUS                 PIC X(09).
003100         88  XFER-STATUS-PENDING         VALUE 'PENDING'.
003200         88  XFER-STATUS-COMPLETED       VALUE 'COMPLETED'.
003300         88  XFER-STATUS-REJECTED        VALUE 'REJECTED'.
003400     05  XFER-FAILURE-REASON         PIC X(30).
003410     05  XFER-CHANNEL                PIC X(10).
003420         88  XFER-CHANNEL-BATCH          VALUE 'BATCH'.
003430         88  XFER-CHANNEL-BRANCH         VALUE 'BRANCH'.
003440         88  XFER-CHANNEL-ONLINE         VALUE 'ONLINE'.
003450     05  XFER-VALUE-DATE             PIC 9(08).
003460     05  XFER-RESERVED-1             PIC X(20).
003500     05  XFER-FILLER                 PIC X(10).
