000100***************************************************************
000200*                                                              *
000300*   COPYBOOK:  LEDGREC                                        *
000400*   TITLE   :  LEDGER POSTING RECORD (LEDGEROUT)                *
000500*                                                              *
000600*   USED BY :  TBBATCH, TBLEDGER                                *
000700*                                                              *
000800*   ONE RECORD IS WRITTEN FOR EVERY DEBIT OR CREDIT POSTED.     *
000900*   LEDGEROUT IS APPEND-ONLY -- WE NEVER REWRITE OR DELETE A    *
001000*   POSTING, WE ONLY EVER ADD ONE (SEE TB-0571).                *
001100*                                                              *
001200*   CL*01  2015-01-16  MTK  TB-0571  ORIGINAL COPYBOOK          *
001210*   CL*02  2016-07-08  MTK  TB-0577  ADDED LEDG-POSTING-DATE    *
001220*                            AND LEDG-BATCH-RUN-ID -- POSTING   *
001230*                            DATE PREDATES THE RUN'S OWN        *
001240*                            TIMESTAMPING AND WAS NEVER RETIRED *
001250*                            AFTER TB-0570 ADDED ONE ELSEWHERE; *
001260*                            RESERVED LEDG-RESERVED-1 FOR THE   *
001270*                            STATEMENT-EXTRACT PROJECT (TB-0522)*
001300***************************************************************
001400 01  LEDG-RECORD.
001500     05  LEDG-ID                     PIC X(36).
001600     05  LEDG-ACCT-ID                PIC X(36).
001700     05  LEDG-XFER-ID                PIC X(36).
001800     05  LEDG-DIRECTION              PIC X(06).
001900         88  LEDG-DIRECTION-DEBIT        VALUE 'DEBIT'.
002000         88  LEDG-DIRECTION-CREDIT       VALUE 'CREDIT'.
002100     05  LEDG-AMOUNT                 PIC S9(15)V9(4) COMP-3.
002200     05  LEDG-BALANCE-AFTER          PIC S9(15)V9(4) COMP-3.
002300     05  LEDG-DESCRIPTION            PIC X(60).
002310     05  LEDG-POSTING-DATE           PIC 9(08).
002320     05  LEDG-BATCH-RUN-ID           PIC X(08).
002330     05  LEDG-RESERVED-1             PIC X(20).
002350     05  LEDG-FILLER                 PIC X(08).
