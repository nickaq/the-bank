000100***************************************************************
000200*                                                              *
000300*   COPYBOOK:  CUSTREC                                        *
000400*   TITLE   :  CUSTOMER MASTER / MAINTENANCE RECORD            *
000500*                                                              *
000600*   USED BY :  TBBATCH                                         *
000700*                                                              *
000800*   ONE RECORD PER CUSTOMER ON CUSTMAST, ONE RECORD PER         *
000900*   CREATE/STATUS-CHANGE REQUEST ON CUSTXACT (SAME LAYOUT --   *
001000*   CUST-REC-TYPE TELLS US WHICH KIND OF ROW WE ARE LOOKING     *
001100*   AT).                                                       *
001200*                                                              *
001300*   CL*01  2003-04-11  RHS  TB-0114  ORIGINAL COPYBOOK          *
001400*   CL*02  2006-09-19  DJP  TB-0339  ADDED CUST-REC-TYPE AND    *
001500*                            CUST-PHONE FOR PHONE BANKING PROJ  *
001600*   CL*03  2011-02-01  RHS  TB-0512  WIDENED CUST-FULL-NAME     *
001700*                            FROM 60 TO 100 FOR OVERSEAS NAMES  *
001710*   CL*04  2014-08-05  RHS  TB-0533  ADDED CUST-BRANCH-CODE AND *
001720*                            CUST-DATE-OPENED FOR THE BRANCH    *
001730*                            CONSOLIDATION REPORTING PROJECT    *
001740*   CL*05  2018-05-24  MTK  TB-0578  ADDED CUST-MKTG-CONSENT-SW *
001750*                            FOR THE GDPR CONSENT-TRACKING      *
001760*                            RETROFIT -- NOT READ BY THIS BATCH *
001770*   CL*06  2020-01-10  DJP  TB-0591  ADDED CUST-PRIOR-STATUS    *
001780*                            AND CUST-LAST-MAINT-DATE FOR THE   *
001790*                            STATUS-CHANGE AUDIT TRAIL PROJECT; *
001791*                            NEITHER IS MAINTAINED BY TBBATCH,  *
001792*                            RESERVED CUST-RESERVED-1 FOR THE   *
001793*                            REMAINDER OF THAT PROJECT'S FIELDS *
001800***************************************************************
001900 01  CUST-RECORD.
002000     05  CUST-ID                     PIC X(36).
002100     05  CUST-REC-TYPE               PIC X(01).
002200         88  CUST-REC-CREATE             VALUE 'C'.
002300         88  CUST-REC-BLOCK              VALUE 'B'.
002400         88  CUST-REC-ACTIVATE           VALUE 'A'.
002500     05  CUST-FULL-NAME              PIC X(100).
002600     05  CUST-EMAIL                  PIC X(100).
002700     05  CUST-PHONE                  PIC X(20).
002800     05  CUST-STATUS                 PIC X(08).
002900         88  CUST-STATUS-ACTIVE          VALUE 'ACTIVE'.
003000         88  CUST-STATUS-BLOCKED         VALUE 'BLOCKED'.
003100         88  CUST-STATUS-PENDING         VALUE 'PENDING'.
003200         88  CUST-STATUS-SUPPLIED        VALUE 'ACTIVE' 'BLOCKED'
003300                                          'PENDING'.
003410     05  CUST-BRANCH-CODE            PIC X(06).
003420     05  CUST-DATE-OPENED            PIC 9(08).
003430     05  CUST-LAST-MAINT-DATE        PIC 9(08).
003440     05  CUST-MKTG-CONSENT-SW        PIC X(01).
003450         88  CUST-MKTG-CONSENT-YES       VALUE 'Y'.
003460         88  CUST-MKTG-CONSENT-NO        VALUE 'N'.
003470     05  CUST-PRIOR-STATUS           PIC X(08).
003480         88  CUST-PRIOR-STATUS-ACTIVE    VALUE 'ACTIVE'.
003490         88  CUST-PRIOR-STATUS-BLOCKED   VALUE 'BLOCKED'.
003491         88  CUST-PRIOR-STATUS-PENDING   VALUE 'PENDING'.
003492     05  CUST-RESERVED-1             PIC X(40).
003500     05  CUST-FILLER                 PIC X(15).
