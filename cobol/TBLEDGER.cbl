000100***************************************************************
000200*                                                              *
000300*   PROGRAM-ID: TBLEDGER                                       *
000400*   TITLE     : LEDGER POSTING ROUTINE                          *
000500*                                                              *
000600*   GIVEN AN ACCOUNT'S CURRENT BALANCE, A POSTING DIRECTION     *
000700*   (DEBIT OR CREDIT) AND AN AMOUNT, RETURNS THE NEW BALANCE.   *
000800*   THIS ROUTINE DOES NOT DECIDE WHETHER A POSTING IS ALLOWED   *
000900*   -- THAT IS THE CALLER'S JOB (SEE TBBATCH 3200-VALIDATE-     *
001000*   TRANSFER).  ONCE CALLED, THE POSTING IS APPLIED.            *
001100*                                                              *
001200*   ORIGINALLY THE "AMOUNT-OF-CHANGE" ROUTINE SHARED BY THE     *
001300*   OLD OVERNIGHT SAVINGS-INTEREST AND DEMAND-DEPOSIT JOBS.     *
001400*   RECUT IN 2015 FOR THE NEW TRANSFER BATCH (TB-0570).         *
001500*                                                              *
001600*   CL*01  1985-09-11  RHS  TB-0072  ORIGINAL AMOUNT-OF-CHANGE  *
001700*                            ROUTINE FOR SAVINGS/DDA POSTING    *
001800*   CL*02  1993-04-06  RHS  TB-0201  ADDED OVERDRAFT-LIMIT      *
001900*                            CHECK (REMOVED AGAIN, SEE CL*04)   *
002000*   CL*03  1998-10-22  DJP  TB-0299  Y2K REVIEW -- NO DATE      *
002100*                            FIELDS IN THIS ROUTINE, NO CHANGE  *
002200*                            REQUIRED, SIGNED OFF PER TB-0300   *
002300*   CL*04  2015-01-19  MTK  TB-0571  STRIPPED OUT THE OVERDRAFT *
002400*                            CHECK -- CALLER NOW VALIDATES      *
002500*                            SUFFICIENT-FUNDS BEFORE CALLING US *
002600*                            (SEE TB-0571 DESIGN NOTE).  ADDED  *
002700*                            RETURN OF NEW BALANCE TO CALLER    *
002800*                            INSTEAD OF UPDATING A GLOBAL AREA  *
002810*   CL*05  2026-08-10  JKM  TB-0615  0100-POST-DEBIT'S BANNER   *
002820*                            CITED THE WRONG RULE NUMBER FOR    *
002830*                            THE CALLER'S SUFFICIENT-FUNDS TEST *
002840*                            (RULE T5, NOT T3 -- T3 IS THE      *
002850*                            DESTINATION-ACCOUNT-ACTIVE CHECK); *
002860*                            CORRECTED SO THE NEXT MAINTAINER   *
002870*                            DOESN'T CHASE THE WRONG VALIDATION *
002900***************************************************************
003000 IDENTIFICATION DIVISION.
003100 PROGRAM-ID.     TBLEDGER.
003200 AUTHOR.         R H SCHMIDT.
003300 INSTALLATION.   THEBANK AG - CORE BATCH SYSTEMS.
003400 DATE-WRITTEN.   09/11/85.
003500 DATE-COMPILED.  09/11/85.
003600 SECURITY.       THEBANK INTERNAL USE ONLY.
003700
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER.  IBM-390.
004100 OBJECT-COMPUTER.  IBM-390.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400
004500 DATA DIVISION.
004600 WORKING-STORAGE SECTION.
004700
004800***************************************************************
004900*    WORK COPY OF THE BALANCE, HELD SO THE COMPUTE BELOW        *
005000*    NEVER TOUCHES THE LINKAGE FIELDS UNTIL THE ANSWER IS KNOWN *
005100*    GOOD -- A HABIT LEFT OVER FROM THE OLD OVERDRAFT CHECK     *
005200*    THIS ROUTINE USED TO CARRY (SEE CL*02/CL*04 ABOVE).        *
005300***************************************************************
005400 01  WS-WORK-BALANCE.
005500     05  WS-WB-AMOUNT            PIC S9(15)V9(4) COMP-3.
005600     05  FILLER                  PIC X(01)  VALUE SPACE.
005700
005800 01  WS-WORK-BALANCE-ZONED REDEFINES WS-WORK-BALANCE.
005900     05  WS-WBZ-SIGN             PIC S9(01).
006000     05  FILLER                  PIC X(15).
006100
006200 01  WS-POST-COUNTERS.
006300     05  WS-DEBIT-COUNT          PIC 9(07)  COMP.
006400     05  WS-CREDIT-COUNT         PIC 9(07)  COMP.
006500     05  WS-BAD-DIRECTION-COUNT  PIC 9(05)  COMP.
006600     05  FILLER                  PIC X(01)  VALUE SPACE.
006700
006800***************************************************************
006900*    ALTERNATE VIEW OF THE COUNTERS AS A SINGLE DISPLAY FIELD, *
007000*    KEPT FOR THE OLD OPERATOR CONSOLE SNAPSHOT THIS ROUTINE    *
007100*    USED TO WRITE TO SYSOUT BEFORE THE JOB WAS CONVERTED TO    *
007200*    RUN UNATTENDED (SEE TB-0072 ORIGINAL NARRATIVE).           *
007300***************************************************************
007400 01  WS-POST-COUNTERS-ALT REDEFINES WS-POST-COUNTERS
007500                                    PIC X(20).
007600
007700 LINKAGE SECTION.
007800 01  LK-LEDGER-PARMS.
007900     05  LK-OLD-BALANCE          PIC S9(15)V9(4) COMP-3.
008000     05  LK-DIRECTION            PIC X(06).
008100         88  LK-DIRECTION-DEBIT      VALUE 'DEBIT'.
008200         88  LK-DIRECTION-CREDIT     VALUE 'CREDIT'.
008300     05  LK-AMOUNT               PIC S9(15)V9(4) COMP-3.
008400     05  LK-NEW-BALANCE          PIC S9(15)V9(4) COMP-3.
008500     05  LK-RETURN-CODE          PIC S9(04) COMP.
008600         88  LK-LEDGER-OK            VALUE 0.
008700         88  LK-LEDGER-BAD-DIRECTION VALUE 8.
008800     05  FILLER                  PIC X(01).
008810
008820***************************************************************
008830*    ALTERNATE BYTE VIEW OF THE PARAMETER AREA -- KEPT SO THE  *
008840*    ABEND DUMP FORMATTER (TB-0344) CAN PRINT THE LINKAGE      *
008850*    AREA AS A SINGLE CHARACTER STRING WHEN THIS ROUTINE       *
008860*    ABENDS ON A BAD DIRECTION CODE PASSED BY THE CALLER.      *
008870***************************************************************
008880 01  LK-LEDGER-PARMS-DUMP REDEFINES LK-LEDGER-PARMS
008890                                    PIC X(39).
008900
009000 PROCEDURE DIVISION USING LK-LEDGER-PARMS.
009100
009200 0000-TBLEDGER-MAIN.
009300     MOVE 0 TO LK-RETURN-CODE.
009400     MOVE LK-OLD-BALANCE TO WS-WB-AMOUNT.
009500     IF LK-DIRECTION-DEBIT
009600         PERFORM 0100-POST-DEBIT THRU 0100-EXIT
009700     ELSE
009800         IF LK-DIRECTION-CREDIT
009900             PERFORM 0200-POST-CREDIT THRU 0200-EXIT
010000         ELSE
010100             ADD 1 TO WS-BAD-DIRECTION-COUNT
010200             MOVE 8 TO LK-RETURN-CODE
010300             MOVE LK-OLD-BALANCE TO LK-NEW-BALANCE
010400         END-IF
010500     END-IF.
010600     GOBACK.
010700
010800***************************************************************
010900* 0100-POST-DEBIT -- SUBTRACT THE POSTING AMOUNT FROM THE       *
011000*    WORKING BALANCE.  NO SUFFICIENT-FUNDS TEST HERE -- THE     *
011100*    CALLER HAS ALREADY DONE THAT (RULE T5, TB-0571).           *
011150*    CL*05 2026-08-10 (TB-0615) -- WAS MISCITED AS RULE T3,     *
011160*    WHICH IS THE DESTINATION-ACCOUNT-ACTIVE CHECK, NOT THE     *
011170*    INSUFFICIENT-FUNDS TEST.                                   *
011200***************************************************************
011300 0100-POST-DEBIT.
011400     SUBTRACT LK-AMOUNT FROM WS-WB-AMOUNT.
011500     MOVE WS-WB-AMOUNT TO LK-NEW-BALANCE.
011600     ADD 1 TO WS-DEBIT-COUNT.
011700 0100-EXIT.
011800     EXIT.
011900
012000***************************************************************
012100* 0200-POST-CREDIT -- ADD THE POSTING AMOUNT TO THE WORKING     *
012200*    BALANCE.                                                  *
012300***************************************************************
012400 0200-POST-CREDIT.
012500     ADD LK-AMOUNT TO WS-WB-AMOUNT.
012600     MOVE WS-WB-AMOUNT TO LK-NEW-BALANCE.
012700     ADD 1 TO WS-CREDIT-COUNT.
012800 0200-EXIT.
012900     EXIT.
