000100***************************************************************
000200*                                                              *
000300*   PROGRAM-ID: TBIBAN                                        *
000400*   TITLE     : ACCOUNT-NUMBER CHECK-DIGIT ROUTINE              *
000500*                                                              *
000600*   ORIGINALLY WRITTEN TO SUPPLY THE MOD-97 SELF-CHECK DIGITS   *
000700*   CARRIED IN THE OLD 10-DIGIT DOMESTIC KONTONUMMER.  RECUT    *
000800*   IN 2002 TO PRODUCE THE TWO IBAN CHECK DIGITS INSTEAD, SINCE *
000900*   THE UNDERLYING MOD-97-10 ARITHMETIC IS THE SAME ROUTINE.    *
001000*                                                              *
001100*   CL*01  1987-03-02  RHS  TB-0098  ORIGINAL DOMESTIC ACCOUNT  *
001200*                            CHECK-DIGIT ROUTINE                *
001300*   CL*02  1991-07-19  RHS  TB-0166  CORRECTED ROUNDING OF      *
001400*                            REMAINDER ON 9-DIGIT ACCOUNTS      *
001500*   CL*03  1998-11-04  DJP  TB-0301  Y2K REVIEW -- NO DATE      *
001600*                            FIELDS IN THIS ROUTINE, NO CHANGE  *
001700*                            REQUIRED, SIGNED OFF PER TB-0300   *
001800*   CL*04  2002-01-28  DJP  TB-0344  EURO CONVERSION -- ROUTINE *
001900*                            RECUT TO BUILD THE IBAN REARRANGED *
002000*                            STRING (BANK CODE + ACCOUNT NUMBER *
002100*                            + COUNTRY LETTERS AS DIGITS + '00')*
002200*                            AND RETURN A 2-DIGIT CHECK PAIR    *
002300*                            INSTEAD OF THE OLD SINGLE DIGIT     *
002400*   CL*05  2015-02-06  MTK  TB-0573  CALLED FROM THE NEW BATCH  *
002500*                            ACCOUNT-OPENING STEP (TB-0570)     *
002600***************************************************************
002700 IDENTIFICATION DIVISION.
002800 PROGRAM-ID.     TBIBAN.
002900 AUTHOR.         R H SCHMIDT.
003000 INSTALLATION.   THEBANK AG - CORE BATCH SYSTEMS.
003100 DATE-WRITTEN.   03/02/87.
003200 DATE-COMPILED.  03/02/87.
003300 SECURITY.       THEBANK INTERNAL USE ONLY.
003400
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER.  IBM-390.
003800 OBJECT-COMPUTER.  IBM-390.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100
004200 DATA DIVISION.
004300 WORKING-STORAGE SECTION.
004400
004500***************************************************************
004600*    THE REARRANGED CHECK STRING.  COUNTRY LETTERS ARE MOVED   *
004700*    TO DIGITS BY THE CALLER'S TABLE (LETTER POSITION + 9),    *
004800*    SO 'DE' ALWAYS COMES IN AS '1314' -- ONLY GERMAN IBANS    *
004900*    ARE ISSUED BY THIS BANK, SEE SPEC TB-0344.                *
005000***************************************************************
005100 01  WS-REARRANGED-STRING.
005200     05  WS-RS-BANK-CODE         PIC 9(08).
005300     05  WS-RS-ACCOUNT-NUMBER    PIC 9(10).
005400     05  WS-RS-COUNTRY-DIGITS    PIC 9(04) VALUE 1314.
005500     05  WS-RS-CHECK-PLACEHOLDER PIC 9(02) VALUE ZERO.
005600
005700 01  WS-REARRANGED-DIGITS REDEFINES WS-REARRANGED-STRING.
005800     05  WS-RD-DIGIT             PIC 9(01)  OCCURS 24 TIMES.
005900
006000 01  WS-REARRANGED-ALT REDEFINES WS-REARRANGED-STRING
006100                                 PIC 9(24).
006150***************************************************************
006160*    ALTERNATE HALF-AND-HALF VIEW -- LEFT HALF IS THE BANK      *
006170*    CODE/ACCOUNT PORTION, RIGHT HALF IS THE COUNTRY/CHECK      *
006180*    PORTION.  KEPT SO THE ABEND DUMP FORMATTER (TB-0344) CAN   *
006190*    PRINT THE STRING IN TWO 12-DIGIT HALVES.                   *
006195***************************************************************
006196 01  WS-REARRANGED-HALVES REDEFINES WS-REARRANGED-STRING.
006197     05  WS-RH-LEFT-HALF         PIC 9(12).
006198     05  WS-RH-RIGHT-HALF        PIC 9(12).
006200
006300 01  WS-WORK-FIELDS.
006400     05  WS-SUBSCR               PIC 9(02)  COMP.
006450     05  WS-STEP-VALUE           PIC 9(06)  COMP.
006500     05  WS-REMAINDER            PIC 9(04)  COMP.
006550     05  WS-QUOTIENT             PIC 9(06)  COMP.
006600*        INTERMEDIATE ACCUMULATOR -- SIZED PER TB-0344 SPEC     *
006700*        NOTE, EVEN THOUGH THE RUNNING REMAINDER NEVER EXCEEDS  *
006800*        96 AND A PIC 9(04) COMP WOULD DO.                      *
006900     05  WS-BIG-ACCUM            PIC 9(34)  COMP-3.
006950     05  FILLER                  PIC X(01)  VALUE SPACE.
007000
007100 LINKAGE SECTION.
007200 01  LK-IBAN-PARMS.
007300     05  LK-BANK-CODE            PIC 9(08).
007400     05  LK-ACCOUNT-NUMBER       PIC 9(10).
007500     05  LK-CHECK-DIGITS         PIC 9(02).
007600     05  LK-RETURN-CODE          PIC S9(04) COMP.
007700         88  LK-IBAN-OK              VALUE 0.
007800         88  LK-IBAN-BAD-INPUT       VALUE 8.
007850     05  FILLER                  PIC X(01).
007900
008000 PROCEDURE DIVISION USING LK-IBAN-PARMS.
008100
008200 0000-TBIBAN-MAIN.
008300     MOVE 0 TO LK-RETURN-CODE.
008400     IF LK-BANK-CODE NUMERIC AND LK-ACCOUNT-NUMBER NUMERIC
008500         PERFORM 0100-CALC-CHECK-DIGITS THRU 0100-EXIT
008600     ELSE
008700         MOVE 8 TO LK-RETURN-CODE
008800         MOVE ZERO TO LK-CHECK-DIGITS
008900     END-IF.
009000     GOBACK.
009100
009200***************************************************************
009300* 0100-CALC-CHECK-DIGITS -- ISO 7064 MOD-97-10, SIMPLIFIED     *
009400*    FOR THE FIXED GERMAN LAYOUT.  WE WALK THE 24-DIGIT         *
009500*    REARRANGED STRING ONE DIGIT AT A TIME SO WE NEVER NEED     *
009600*    ARITHMETIC WIDER THAN A FEW DIGITS OF REMAINDER --         *
009700*    REMAINDER = (REMAINDER * 10 + NEXT-DIGIT) MOD 97.          *
009800***************************************************************
009900 0100-CALC-CHECK-DIGITS.
010000     MOVE LK-BANK-CODE      TO WS-RS-BANK-CODE.
010100     MOVE LK-ACCOUNT-NUMBER TO WS-RS-ACCOUNT-NUMBER.
010200     MOVE 1314              TO WS-RS-COUNTRY-DIGITS.
010300     MOVE ZERO               TO WS-RS-CHECK-PLACEHOLDER.
010400     MOVE ZERO               TO WS-REMAINDER.
010500     PERFORM 0150-MOD-DIGIT-STEP
010600             VARYING WS-SUBSCR FROM 1 BY 1
010700             UNTIL WS-SUBSCR > 24.
010800     COMPUTE LK-CHECK-DIGITS = 98 - WS-REMAINDER.
010900     IF LK-CHECK-DIGITS > 99
011000         MOVE 98 TO LK-CHECK-DIGITS
011100     END-IF.
011200 0100-EXIT.
011300     EXIT.
011400
011500***************************************************************
011600* 0150-MOD-DIGIT-STEP -- ONE DIGIT OF THE REMAINDER = (REMAIN- *
011700*    DER * 10 + NEXT-DIGIT) MOD 97 RECURRENCE.                 *
011800***************************************************************
011900 0150-MOD-DIGIT-STEP.
012000     COMPUTE WS-STEP-VALUE =
012100         (WS-REMAINDER * 10) + WS-RD-DIGIT (WS-SUBSCR).
012200     DIVIDE WS-STEP-VALUE BY 97
012300         GIVING WS-QUOTIENT REMAINDER WS-REMAINDER.
012400 0150-EXIT.
012500     EXIT.
