000100***************************************************************
000200*                                                              *
000300*   COPYBOOK:  AUDTREC                                        *
000400*   TITLE   :  AUDIT TRAIL RECORD (AUDITOUT)                    *
000500*                                                              *
000600*   USED BY :  TBBATCH                                         *
000700*                                                              *
000800*   ONE RECORD IS WRITTEN FOR EVERY CREATE, STATUS-CHANGE OR    *
000900*   TRANSFER OUTCOME PROCESSED BY THE RUN, SUCCESS OR FAILURE.  *
001000*   AUDITOUT IS APPEND-ONLY.                                    *
001100*                                                              *
001200*   CL*01  2015-01-16  MTK  TB-0572  ORIGINAL COPYBOOK          *
001210*   CL*02  2017-03-14  MTK  TB-0568  ADDED AUDT-RUN-DATE AND    *
001220*                            AUDT-PROGRAM-ID -- CARRIED OVER    *
001230*                            FROM THE OLD MULTI-JOB AUDIT FEED  *
001240*                            WHERE MORE THAN ONE STEP WROTE     *
001250*                            AUDITOUT; TBBATCH NOW OWNS THE     *
001260*                            WHOLE FEED BUT THE FIELDS STAYED;  *
001270*                            RESERVED AUDT-RESERVED-1 FOR THE   *
001280*                            NEXT AUDIT-FEED CONSOLIDATION      *
001300***************************************************************
001400 01  AUDT-RECORD.
001500     05  AUDT-ACTION                 PIC X(20).
001600     05  AUDT-ENTITY-TYPE            PIC X(20).
001700     05  AUDT-ENTITY-ID              PIC X(36).
001800     05  AUDT-RESULT                 PIC X(07).
001900         88  AUDT-RESULT-SUCCESS         VALUE 'SUCCESS'.
002000         88  AUDT-RESULT-FAILURE         VALUE 'FAILURE'.
002100     05  AUDT-REASON                 PIC X(30).
002110     05  AUDT-RUN-DATE               PIC 9(08).
002120     05  AUDT-PROGRAM-ID             PIC X(08).
002130     05  AUDT-RESERVED-1             PIC X(20).
002200     05  AUDT-FILLER                 PIC X(07).
